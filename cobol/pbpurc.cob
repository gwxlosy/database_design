000100********************************************
000200*                                          *
000300*  Record Definition For Purchase File    *
000400*     Uses Pur-Id as key (was wspychk.cob)*
000500*     Out - write order = creation order   *
000600********************************************
000700*  File size approx 60 bytes, +3 filler grow = 63.
000800*
000900* 11/06/1987 vbc - Created.
001000* 04/04/1990 vbc - Pur-Receipt-Date added on goods receipt, was
001100*                  missing so PBRGSTR could not age old orders.
001200* 21/03/2009 jrs - Added 88's for Pur-Status, matches the state
001300*                  machine in PB000's 7300-STATUS-UPDATE.
001400*
001500  01  PB-Purchase-Record.
001600      03  Pur-Id                pic 9(9)      comp.
001700      03  Pur-Task-Id           pic 9(9)      comp.
001800      03  Pur-Link-Id           pic 9(9)      comp.
001900      03  Pur-Qty               pic s9(9)v99  comp-3.
002000      03  Pur-Total-Cost        pic s9(9)v99  comp-3.
002100      03  Pur-Status            pic x.
002200          88  Pur-Pending               value "P".
002300          88  Pur-Ordered               value "O".
002400          88  Pur-Received              value "R".
002500          88  Pur-Cancelled             value "X".
002600      03  Pur-Receipt-Date      pic 9(8)      comp.
002700      03  Pur-Created-Date      pic 9(8)      comp.
002800      03  filler                pic x(03).
002900*
