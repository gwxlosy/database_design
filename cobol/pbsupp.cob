000100********************************************
000200*                                          *
000300*  Record Definition For Supplier File    *
000400*     Uses Sup-Id as key (was wspyact.cob)*
000500*                                          *
000600********************************************
000700*  File size 71 bytes net, +3 filler grow = 74.
000800*
000900* 11/06/1987 vbc - Created.
001000* 04/04/1990 vbc - Sup-Phone reduced x(13) to 11 numeric digits
001100*                  only, punctuation stripped by data entry now.
001200* 21/03/2009 jrs - Added 88's for Sup-Status, was hard-coding C/T
001300*                  all over PBVALID before this.
001400* 12/07/2023 jrs - Sup-Phone back to x(11), numeric pic would not
001500*                  hold spaces so "phone not given" could not be
001600*                  told apart from all-zero - PBVALID scans it via
001700*                  PBPHONE only when it is not blank now.
001800*
001900  01  PB-Supplier-Record.
002000      03  Sup-Id                pic 9(9)      comp.
002100      03  Sup-Name              pic x(30).
002200      03  Sup-Contact           pic x(20).
002300      03  Sup-Phone             pic x(11).
002400      03  Sup-Status            pic x.
002500          88  Sup-Cooperating           value "C".
002600          88  Sup-Terminated            value "T".
002700      03  filler                pic x(03).
002800*
