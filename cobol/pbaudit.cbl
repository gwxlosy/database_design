000100*****************************************************
000200*                                                   *
000300*     Batch Run Reporting - Transaction Audit &    *
000400*             Run Control Totals Sections          *
000500*   (was vacprint - print-line style kept, Report  *
000600*    Writer dropped, PB000 builds both tables)     *
000700*****************************************************
000800*
000900  identification   division.
001000*================================
001100*
001200  program-id.       pbaudit.
001300  author.           V B Coen.
001400  installation.     Applewood Computers - Printing Div.
001500  date-written.     11/06/1987.
001600  date-compiled.
001700  security.         Company Confidential - Internal Use Only.
001800*
001900* Change log.
002000* ==========
002100* 11/06/1987 vbc - Created for the Printing Publisher batch, one
002200*                  print line moved and written per table row.
002300* 14/09/1999 vbc - Y2K review - Prm-Run-Date printed CCYYMMDD,
002400*                  no windowing needed on this report.
002500* 21/03/2009 jrs - Split from PB000 - function 01 opens the file
002600*                  fresh for the audit section, function 02 opens
002700*                  Extend for the totals section that follows the
002800*                  stock report.
002900* 04/06/2012 mtk - Reason column widened to match PBA-Reason 40.
003000* 09/08/2026 jrs - Reason column widened again to match PBA-Reason
003100*                  60, CMPT double-shortage text was clipping.
003200* 09/08/2026 jrs - Added PURCHASES RECEIVED QTY line, Prm-Purch-
003300*                  Received-Qty was totalled but never printed.
003400*
003500  environment      division.
003600*================================
003700  configuration    section.
003800  special-names.
003900      class Numeric-Class is "0123456789".
004000*
004100  input-output     section.
004200  file-control.
004300      select  Report-File
004400              assign to  Report-Name
004500              organization  is  sequential
004600              file status   is  Report-Status.
004700*
004800  data             division.
004900*================================
005000  file             section.
005100*
005200  fd  Report-File
005300      label records are standard.
005400  01  PB-Report-Line            pic x(132).
005500  01  PBD-Report-Half-View redefines PB-Report-Line.
005600      03  PBD-RL-Left           pic x(66).
005700      03  PBD-RL-Right          pic x(66).
005800*
005900  working-storage  section.
006000*
006100  77  Prog-Name         pic x(16)  value "PBAUDIT (1.0.03)".
006200*
006300  copy  "pbnames.cob".
006400*
006500  01  PBD-WS.
006600      03  PBD-Line-Cnt          pic 9(4)   comp.
006700      03  PBD-Rec-Cnt           pic 9(4)   comp.
006800      03  PBD-Accepted-Cnt      pic 9(4)   comp.
006900      03  PBD-Rejected-Cnt      pic 9(4)   comp.
007000      03  filler                pic x(04).
007100*
007200* Alt view used to zero all four counters in one move, same
007300* trick as Prm-Totals-Alt in pbparm.cob.
007400*
007500  01  PBD-Counts-Alt redefines PBD-WS.
007600      03  PBD-Count-Fields  pic 9(4)  comp occurs 4.
007700      03  filler            pic x(04).
007800*
007900  01  PBD-Audit-Heading-1.
008000      03  filler        pic x(20)  value "PRINTING PUBLISHER".
008100      03  filler        pic x(40)  value
008200              "TRANSACTION AUDIT TRAIL - REPORT SECTION 1".
008300      03  filler        pic x(72)  value spaces.
008400*
008500  01  PBD-Audit-Heading-2.
008600      03  filler        pic x(04)  value "TYPE".
008700      03  filler        pic x(02)  value spaces.
008800      03  filler        pic x(09)  value "KEY-1".
008900      03  filler        pic x(02)  value spaces.
009000      03  filler        pic x(09)  value "KEY-2".
009100      03  filler        pic x(02)  value spaces.
009200      03  filler        pic x(08)  value "RESULT".
009300      03  filler        pic x(02)  value spaces.
009400      03  filler        pic x(60)  value "REASON".
009500      03  filler        pic x(34)  value spaces.
009600*
009700  01  PBD-Audit-Detail.
009800      03  PBD-A-Type    pic x(04).
009900      03  filler        pic x(02)  value spaces.
010000      03  PBD-A-Key-1   pic z(8)9.
010100      03  filler        pic x(02)  value spaces.
010200      03  PBD-A-Key-2   pic z(8)9.
010300      03  filler        pic x(02)  value spaces.
010400      03  PBD-A-Result  pic x(08).
010500      03  filler        pic x(02)  value spaces.
010600      03  PBD-A-Reason  pic x(60).
010700      03  filler        pic x(34)  value spaces.
010800*
010900  01  PBD-Audit-Line-Alt redefines PBD-Audit-Detail
011000                              pic x(132).
011100*
011200  01  PBD-Totals-Heading.
011300      03  filler        pic x(20)  value "PRINTING PUBLISHER".
011400      03  filler        pic x(40)  value
011500              "RUN CONTROL TOTALS - REPORT SECTION 4".
011600      03  filler        pic x(72)  value spaces.
011700*
011800  01  PBD-Totals-Line.
011900      03  PBD-T-Label   pic x(34).
012000      03  PBD-T-Value   pic z(7)9.99-.
012100      03  filler        pic x(86)  value spaces.
012200*
012300  linkage          section.
012400*
012500  copy  "pbcall.cob".
012600  copy  "pbatab.cob".
012700  copy  "pbparm.cob".
012800*
012900  procedure        division using PB-Calling-Data,
013000                                   PB-Audit-Table,
013100                                   PB-Run-Parameters.
013200*========================================================
013300*
013400  0000-PBAUDIT-MAIN.
013500      if      PB-Function-Code = 01
013600              perform 1000-PRINT-AUDIT thru 1000-PRINT-AUDIT-EXIT
013700      end-if
013800      if      PB-Function-Code = 02
013900              perform 2000-PRINT-TOTALS
014000                 thru  2000-PRINT-TOTALS-EXIT
014100      end-if
014200      goto    0000-PBAUDIT-EXIT.
014300*
014400  0000-PBAUDIT-EXIT.
014500      exit program.
014600*
014700* Section 1 - one line per transaction, in the order PB000
014800* processed them.  File is opened fresh - this is always the
014900* first section written in the run.
015000*
015100  1000-PRINT-AUDIT.
015200      move    zero  to  PBD-Count-Fields (1)  PBD-Count-Fields (2)
015300                         PBD-Count-Fields (3) PBD-Count-Fields (4)
015400      open    output  Report-File
015500      move    PBD-Audit-Heading-1  to  PB-Report-Line
015600      write   PB-Report-Line
015700      move    PBD-Audit-Heading-2  to  PB-Report-Line
015800      write   PB-Report-Line
015900      if      PBA-Count  =  zero
016000              go to 1000-PRINT-AUDIT-EXIT
016100      end-if
016200      perform 1100-PRINT-ONE-LINE thru 1100-PRINT-ONE-LINE-EXIT
016300              varying PBA-Ix from 1 by 1
016400              until   PBA-Ix > PBA-Count.
016500  1000-PRINT-AUDIT-EXIT.
016600      close   Report-File.
016700*
016800  1100-PRINT-ONE-LINE.
016900      move    PBA-Txn-Type (PBA-Ix)   to  PBD-A-Type
017000      move    PBA-Key-1 (PBA-Ix)      to  PBD-A-Key-1
017100      move    PBA-Key-2 (PBA-Ix)      to  PBD-A-Key-2
017200      move    PBA-Result (PBA-Ix)     to  PBD-A-Result
017300      move    PBA-Reason (PBA-Ix)     to  PBD-A-Reason
017400      move    PBD-Audit-Detail        to  PB-Report-Line
017500      write   PB-Report-Line
017600      add     1  to  PBD-Rec-Cnt
017700      if      PBA-Accepted (PBA-Ix)
017800              add  1  to  PBD-Accepted-Cnt
017900      else
018000              add  1  to  PBD-Rejected-Cnt
018100      end-if.
018200  1100-PRINT-ONE-LINE-EXIT.
018300      exit.
018400*
018500* Section 4 - run control totals, printed last so it can carry
018600* forward the Prm-Totals group built up over the whole run.
018700* File already exists from Section 1 so this is Extend.
018800*
018900  2000-PRINT-TOTALS.
019000      open    extend  Report-File
019100      move    PBD-Totals-Heading  to  PB-Report-Line
019200      write   PB-Report-Line
019300*
019400      move    "TASKS SUBMITTED"          to  PBD-T-Label
019500      move    Prm-Tasks-Submitted        to  PBD-T-Value
019600      move    PBD-Totals-Line            to  PB-Report-Line
019700      write   PB-Report-Line
019800      move    "TASKS REJECTED"           to  PBD-T-Label
019900      move    Prm-Tasks-Rejected         to  PBD-T-Value
020000      move    PBD-Totals-Line            to  PB-Report-Line
020100      write   PB-Report-Line
020200      move    "TASKS COMPLETED"          to  PBD-T-Label
020300      move    Prm-Tasks-Completed        to  PBD-T-Value
020400      move    PBD-Totals-Line            to  PB-Report-Line
020500      write   PB-Report-Line
020600      move    "PURCHASES CREATED"        to  PBD-T-Label
020700      move    Prm-Purch-Created          to  PBD-T-Value
020800      move    PBD-Totals-Line            to  PB-Report-Line
020900      write   PB-Report-Line
021000      move    "PURCHASE COST TOTAL"      to  PBD-T-Label
021100      move    Prm-Purch-Cost-Total       to  PBD-T-Value
021200      move    PBD-Totals-Line            to  PB-Report-Line
021300      write   PB-Report-Line
021400      move    "PURCHASES RECEIVED"       to  PBD-T-Label
021500      move    Prm-Purch-Received         to  PBD-T-Value
021600      move    PBD-Totals-Line            to  PB-Report-Line
021700      write   PB-Report-Line
021800      move    "PURCHASES RECEIVED QTY"   to  PBD-T-Label
021900      move    Prm-Purch-Received-Qty     to  PBD-T-Value
022000      move    PBD-Totals-Line            to  PB-Report-Line
022100      write   PB-Report-Line
022200      move    "GOODS RECEIVED VALUE"     to  PBD-T-Label
022300      move    Prm-Purch-Received-Val     to  PBD-T-Value
022400      move    PBD-Totals-Line            to  PB-Report-Line
022500      write   PB-Report-Line
022600      move    "STOCK MOVEMENTS POSTED"   to  PBD-T-Label
022700      move    Prm-Stock-Moves-Posted     to  PBD-T-Value
022800      move    PBD-Totals-Line            to  PB-Report-Line
022900      write   PB-Report-Line
023000      move    "STOCK ISSUED QUANTITY"    to  PBD-T-Label
023100      move    Prm-Stock-Out-Qty          to  PBD-T-Value
023200      move    PBD-Totals-Line            to  PB-Report-Line
023300      write   PB-Report-Line.
023400  2000-PRINT-TOTALS-EXIT.
023500      close   Report-File.
023600*
