000100********************************************
000200*                                          *
000300*  Record Definition For Book-Version     *
000400*   (maintenance only, no batch file -     *
000500*    passed to PBVALID on Call)            *
000600*     Uses Bv-Id as key (was wspyhis.cob) *
000700*                                          *
000800********************************************
000900*  File size approx 66 bytes, +4 filler grow = 70.
001000*
001100* 11/06/1987 vbc - Created.
001200* 04/04/1990 vbc - Bv-Format added, editors wanted the trim size.
001300* 14/09/1999 vbc - Y2K - Bv-Created-Date confirmed CCYYMMDD.
001400*
001500  01  PB-Book-Version-Record.
001600      03  Bv-Id                 pic 9(9)      comp.
001700      03  Bv-Book-Id            pic 9(9)      comp.
001800      03  Bv-Isbn               pic x(13).
001900      03  Bv-Desc               pic x(30).
002000      03  Bv-Format             pic x(10).
002100      03  Bv-Pages              pic 9(5)      comp.
002200      03  Bv-Created-Date       pic 9(8)      comp.
002300      03  filler                pic x(04).
002400*
