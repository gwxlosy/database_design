000100********************************************
000200*                                          *
000300*  Call-Linkage Args For The Batch's       *
000400*   Common Utility Modules (was wscall.cob)*
000500*                                          *
000600********************************************
000700* Passed on CALL USING to PBDATE, PBPHONE, PBVALID so one small
000800* block carries whichever operand each utility needs - saves each
000900* utility declaring its own private linkage copybook.
001000*
001100* 11/06/1987 vbc - Created.
001200* 30/08/1993 vbc - Added PB-Function-Code, was being passed as
001300*                  a raw 9 before which two programs read wrong.
001400* 19/02/2003 jrs - Widened PB-CD-Reply-Text, one char short and
001500*                  truncating the "cannot receive twice" reason.
001600*
001700  01  PB-Calling-Data.
001800      03  PB-Function-Code     pic 99.
001900      03  PB-CD-Date           pic 9(8)   comp.
002000      03  PB-CD-Run-Date       pic 9(8)   comp.
002100      03  PB-CD-Valid-Sw       pic x.
002200          88  PB-CD-Is-Valid           value "Y".
002300          88  PB-CD-Is-Invalid         value "N".
002400      03  PB-CD-Digits         pic x(11).
002500      03  PB-CD-Numeric-Sw     pic x.
002600          88  PB-CD-All-Numeric        value "Y".
002700      03  PB-CD-Reply-Text     pic x(40).
002800*
