000100*****************************************************
000200*                                                   *
000300*      Date Validation & Conversion Routine        *
000400*        (was maps04 - GnuCobol Intrinsics         *
000500*           replaced by manual checks)             *
000600*****************************************************
000700*
000800  identification   division.
000900*================================
001000*
001100  program-id.       pbdate.
001200  author.           J R Sissons.
001300  installation.     Applewood Computers - Printing Div.
001400  date-written.     04/04/1990.
001500  date-compiled.
001600  security.         Company Confidential - Internal Use Only.
001700*
001800* Change log.
001900* ==========
002000* 04/04/1990 jrs - Created for pb000, checks Sub-Due-Date is
002100*                  not before the run date on task submission.
002200* 30/08/1993 jrs - Added month/day range table, was accepting
002300*                  31/04/YYYY and similar rubbish before this.
002400* 14/09/1999 jrs - Y2K review - CCYYMMDD binary throughout, no
002500*                  windowing needed, century carried since day 1.
002600* 21/03/2009 mtk - Migration note - deliberately NOT using the
002700*                  Test-Date-YYYYMMDD intrinsic some shops have
002800*                  started using, keeping this hand rolled so it
002900*                  behaves the same on every compiler we support.
003000* 05/11/2018 mtk - Leap year test corrected for century years,
003100*                  2000 was being rejected as a non-leap year.
003200* 17/06/2022 mtk - Added PB-Function-Code 02 - checks due date is
003300*                  not earlier than the run date for pb000 4000.
003400*
003500  environment      division.
003600*================================
003700  configuration    section.
003800  special-names.
003900      class Numeric-Class is "0123456789".
004000*
004100  input-output     section.
004200*
004300  data             division.
004400*================================
004500  working-storage  section.
004600*
004700  01  PBD-WS.
004800      03  PBD-Days-In-Month.
004900          05  filler        pic 9(2)  comp  value 31.
005000          05  filler        pic 9(2)  comp  value 28.
005100          05  filler        pic 9(2)  comp  value 31.
005200          05  filler        pic 9(2)  comp  value 30.
005300          05  filler        pic 9(2)  comp  value 31.
005400          05  filler        pic 9(2)  comp  value 30.
005500          05  filler        pic 9(2)  comp  value 31.
005600          05  filler        pic 9(2)  comp  value 31.
005700          05  filler        pic 9(2)  comp  value 30.
005800          05  filler        pic 9(2)  comp  value 31.
005900          05  filler        pic 9(2)  comp  value 30.
006000          05  filler        pic 9(2)  comp  value 31.
006100      03  PBD-Month-Tab redefines PBD-Days-In-Month.
006200          05  PBD-Max-Day   pic 9(2)  comp  occurs 12.
006300      03  PBD-Date-Group.
006400          05  PBD-CCYY      pic 9(4)  comp.
006500          05  PBD-MM        pic 9(2)  comp.
006600          05  PBD-DD        pic 9(2)  comp.
006700      03  PBD-Date-Numeric redefines PBD-Date-Group
006800                            pic 9(8)  comp.
006900      03  PBD-Bad-Date-Msg  pic x(8).
007000      03  PBD-Bad-Date-Num redefines PBD-Bad-Date-Msg
007100                            pic 9(8).
007200      03  PBD-Leap-Sw       pic x     value "N".
007300          88  PBD-Is-Leap-Year        value "Y".
007400      03  PBD-Max-For-Month pic 9(2)  comp.
007500      03  PBD-Remainder     pic 9(4)  comp.
007600      03  filler            pic x(04).
007700*
007800  linkage          section.
007900*
008000  copy  "pbcall.cob".
008100*
008200  procedure        division using PB-Calling-Data.
008300*=================================================
008400*
008500  0000-PBDATE-MAIN.
008600      move    "N"                to  PB-CD-Valid-Sw
008700      perform 1000-CRACK-DATE    thru  1000-CRACK-DATE-EXIT
008800      perform 2000-CHECK-RANGES  thru  2000-CHECK-RANGES-EXIT
008900      perform 3000-CHECK-LEAP    thru  3000-CHECK-LEAP-EXIT
009000      perform 4000-CHECK-DAY     thru  4000-CHECK-DAY-EXIT
009100      if      PB-Function-Code = 02
009200              perform 5000-CHECK-NOT-PAST
009300                 thru  5000-CHECK-NOT-PAST-EXIT
009400      end-if
009500      goto    0000-PBDATE-EXIT.
009600*
009700  0000-PBDATE-EXIT.
009800      exit program.
009900*
010000  1000-CRACK-DATE.
010100      divide  PB-CD-Date  by  10000  giving  PBD-CCYY
010200              remainder  PBD-Remainder
010300      divide  PBD-Remainder  by  100  giving  PBD-MM
010400              remainder  PBD-DD.
010500  1000-CRACK-DATE-EXIT.
010600      exit.
010700*
010800  2000-CHECK-RANGES.
010900      if      PBD-CCYY  <  1900   or  >  2079
011000              go to 2000-BAD-DATE
011100      end-if
011200      if      PBD-MM    <  01     or  >  12
011300              go to 2000-BAD-DATE
011400      end-if
011500      if      PBD-DD    <  01     or  >  31
011600              go to 2000-BAD-DATE
011700      end-if
011800      move    "Y"       to  PB-CD-Valid-Sw
011900      go to   2000-CHECK-RANGES-EXIT.
012000*
012100  2000-BAD-DATE.
012200      move    PBD-Date-Numeric      to  PBD-Bad-Date-Num
012300      string  "BAD DATE "  delimited by size
012400              PBD-Bad-Date-Msg  delimited by size
012500              into  PB-CD-Reply-Text.
012600  2000-CHECK-RANGES-EXIT.
012700      exit.
012800*
012900* Leap year test - divisible by 4, but century years only leap
013000* when also divisible by 400 (2000 was a leap year, 1900 was not).
013100*
013200  3000-CHECK-LEAP.
013300      if      not PB-CD-Is-Valid
013400              go to 3000-CHECK-LEAP-EXIT
013500      end-if
013600      move    "N"       to  PBD-Leap-Sw
013700      divide  PBD-CCYY  by  4    giving PBD-Max-For-Month
013800              remainder PBD-Remainder
013900      if      PBD-Remainder  not =  zero
014000              go to 3000-CHECK-LEAP-EXIT
014100      end-if
014200      move    "Y"       to  PBD-Leap-Sw
014300      divide  PBD-CCYY  by  100  giving PBD-Max-For-Month
014400              remainder PBD-Remainder
014500      if      PBD-Remainder  not =  zero
014600              go to 3000-CHECK-LEAP-EXIT
014700      end-if
014800      move    "N"       to  PBD-Leap-Sw
014900      divide  PBD-CCYY  by  400  giving PBD-Max-For-Month
015000              remainder PBD-Remainder
015100      if      PBD-Remainder  =  zero
015200              move "Y"  to  PBD-Leap-Sw
015300      end-if.
015400  3000-CHECK-LEAP-EXIT.
015500      exit.
015600*
015700  4000-CHECK-DAY.
015800      if      not PB-CD-Is-Valid
015900              go to 4000-CHECK-DAY-EXIT
016000      end-if
016100      move    PBD-Max-Day (PBD-MM)  to  PBD-Max-For-Month
016200      if      PBD-MM  =  2  and  PBD-Is-Leap-Year
016300              move  29  to  PBD-Max-For-Month
016400      end-if
016500      if      PBD-DD  >  PBD-Max-For-Month
016600              move  "N"  to  PB-CD-Valid-Sw
016700      end-if.
016800  4000-CHECK-DAY-EXIT.
016900      exit.
017000*
017100  5000-CHECK-NOT-PAST.
017200      if      not PB-CD-Is-Valid
017300              go to 5000-CHECK-NOT-PAST-EXIT
017400      end-if
017500      if      PB-CD-Date  <  PB-CD-Run-Date
017600              move  "N"  to  PB-CD-Valid-Sw
017700      end-if.
017800  5000-CHECK-NOT-PAST-EXIT.
017900      exit.
018000*
