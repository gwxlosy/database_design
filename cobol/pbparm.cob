000100********************************************
000200*                                          *
000300*  Run Parameter / Control Total Record   *
000400*     Uses RRN = 1  (was wspyparam1.cob)  *
000500*                                          *
000600********************************************
000700*  Single record, held in Working-Storage for the life of the run
000800*  and printed by PBAUDIT as the run control totals section.
000900*
001000* 11/06/1987 vbc - Created.
001100* 04/04/1990 vbc - Added Prm-Purch-Received-Val, forgot 1st cut.
001200* 14/09/1999 vbc - Y2K - Prm-Run-Date conf'd CCYYMMDD, no 2-digit
001300*                  year fields anywhere in this record.
001400* 21/03/2009 jrs - Added Prm-Stock-Moves-Posted, new PBAUDIT.
001500*
001600  01  PB-Run-Parameters.
001700      03  Prm-Run-Date           pic 9(8)     comp.
001800      03  Prm-Next-Task-Id       pic 9(9)     comp.
001900      03  Prm-Next-Purch-Id      pic 9(9)     comp.
002000      03  Prm-Next-Log-Id        pic 9(9)     comp.
002100      03  Prm-Totals.
002200          05  Prm-Tasks-Submitted    pic 9(7)     comp.
002300          05  Prm-Tasks-Rejected     pic 9(7)     comp.
002400          05  Prm-Tasks-Completed    pic 9(7)     comp.
002500          05  Prm-Purch-Created      pic 9(7)     comp.
002600          05  Prm-Purch-Cost-Total   pic s9(9)v99 comp-3.
002700          05  Prm-Purch-Received     pic 9(7)     comp.
002800          05  Prm-Purch-Received-Qty pic s9(9)v99 comp-3.
002900          05  Prm-Purch-Received-Val pic s9(9)v99 comp-3.
003000          05  Prm-Stock-Out-Qty      pic s9(9)v99 comp-3.
003100          05  Prm-Stock-Moves-Posted pic 9(7)     comp.
003200      03  Prm-Totals-Alt redefines Prm-Totals.
003300          05  Prm-Count-Fields      pic 9(7) comp occurs 4.
003400          05  filler                pic x(24).
003500      03  filler                    pic x(06).
003600*
