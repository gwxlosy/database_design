000100*****************************************************
000200*                                                   *
000300*     Maintenance Record Validator - Common Call   *
000400*   (new for the Printing System, no PYnnn source, *
000500*    written to the maps04/maps09 calling style)   *
000600*****************************************************
000700*
000800  identification   division.
000900*================================
001000*
001100  program-id.       pbvalid.
001200  author.           M T Knowles.
001300  installation.     Applewood Computers - Printing Div.
001400  date-written.     21/03/2009.
001500  date-compiled.
001600  security.         Company Confidential - Internal Use Only.
001700*
001800* Change log.
001900* ==========
002000* 21/03/2009 mtk - Created - one CALLed module for all five
002100*                  maintenance record types, keeps the accept/
002200*                  reject rules out of pb000 so pb000 only has
002300*                  to know the record was good or bad, not why.
002400* 04/06/2012 mtk - Added PB-Function-Code 05, Book-Version rules
002500*                  were living in pb000 as a stop-gap, moved here.
002600* 19/02/2015 mtk - Supplier status normalisation added - buyers
002700*                  were keying "pause cooperation" free text and
002800*                  pb000 was storing it verbatim.
002900* 08/03/2019 jrs - Added PB-Function-Code 06, user authentication,
003000*                  trims both sides before the hash compare now.
003100* 22/11/2021 jrs - User position-sync on employee update folded
003200*                  in here so 3000 and 6000 share one reply area.
003300* 09/08/2026 jrs - Added functions 08/09/10 - user
003400* create/duplicate
003500*                  handling, password change and position sync,
003600*                  none
003700*                  of which had a CALLable rule of its own before.
003800*                  Added PBV-Record-Area-2 as a 4th linkage item
003900*                  carrying whichever of the three the function
004000*                  code
004100*                  needs; functions 01-07 never reference it, so
004200*                  pb000's existing 3-argument CALLs are
004300*                  unaffected.
004400* 09/08/2026 jrs - 2000's status-word compares were dead code,
004500* they
004600*                  ran against Sup-Status which only ever holds
004700*                  one
004800*                  byte (C/T/space), never the free-text word a
004900*                  maintenance transaction actually keys.  2000
005000*                  now
005100*                  only defaults a blank byte to Cooperating;
005200*                  added
005300*                  function 11 (2500-NORMALIZE-SUP-STATUS), which
005400*                  takes the real free-text word in the new
005500*                  PBV-Sup-Status-Text (another PBV-Record-Area-2
005600*                  view) and is the one that actually applies the
005700*                  pause/terminate/cooperate rule.  Also fixed
005800*                  "PAUSE COOPERAT" - was truncated, never matched
005900*                  "PAUSE COOPERATION" even when the field was
006000*                  wide
006100*                  enough to hold it.
006200*
006300  environment      division.
006400*================================
006500  configuration    section.
006600  special-names.
006700      class Numeric-Class is "0123456789".
006800*
006900  input-output     section.
007000*
007100  data             division.
007200*================================
007300  working-storage  section.
007400*
007500  01  PBV-WS.
007600      03  PBV-Work-Name     pic x(40).
007700      03  PBV-Status-Alt redefines PBV-Work-Name.
007800          05  PBV-Status-In pic x(20).
007900          05  filler        pic x(20).
008000      03  filler            pic x(04).
008100*
008200  linkage          section.
008300*
008400  copy  "pbcall.cob".
008500*
008600  01  PBV-Record-Area       pic x(200).
008700  copy  "pbmat.cob"
008800        replacing ==PB-Material-Record.== by ==PBV-Mat-Fields
008900                  redefines PBV-Record-Area.==.
009000  copy  "pbsupp.cob"
009100        replacing ==PB-Supplier-Record.== by ==PBV-Sup-Fields
009200                  redefines PBV-Record-Area.==.
009300  copy  "pbemp.cob"
009400        replacing ==PB-Employee-Record.== by ==PBV-Emp-Fields
009500                  redefines PBV-Record-Area.==.
009600  copy  "pbbook.cob"
009700        replacing ==PB-Book-Record.== by ==PBV-Bk-Fields
009800                  redefines PBV-Record-Area.==.
009900  copy  "pbbver.cob"
010000        replacing ==PB-Book-Version-Record.== by ==PBV-Bv-Fields
010100                  redefines PBV-Record-Area.==.
010200  copy  "pbuser.cob"
010300        replacing ==PB-User-Record.== by ==PBV-Usr-Fields
010400                  redefines PBV-Record-Area.==.
010500  01  PBV-Compare-Hash      pic x(64).
010600*
010700* Second work area, functions 08-10 only - the earlier functions
010800* never reference it, so the 3-argument CALLs already in pb000 for
010900* functions 01-07 are unaffected.
011000*
011100  01  PBV-Record-Area-2     pic x(200).
011200  01  PBV-Dup-Check-Area redefines PBV-Record-Area-2.
011300      03  PBV-Exist-Usr-Id      pic 9(9)      comp.
011400      03  PBV-Dup-Mode          pic x.
011500          88  PBV-Dup-Mode-Create       value "C".
011600          88  PBV-Dup-Mode-Reset        value "R".
011700      03  filler                pic x(195).
011800  01  PBV-Pwd-Change-Area redefines PBV-Record-Area-2.
011900      03  PBV-Old-Hash-In       pic x(64).
012000      03  PBV-New-Hash-In       pic x(64).
012100      03  PBV-New-Pwd-Len       pic 9(02)     comp.
012200      03  filler                pic x(70).
012300  01  PBV-Sync-Area redefines PBV-Record-Area-2.
012400      03  PBV-Sync-Emp-Name     pic x(30).
012500      03  PBV-Sync-Emp-Position pic x(12).
012600      03  PBV-Sync-Found-Sw     pic x.
012700          88  PBV-Sync-User-Found       value "Y".
012800      03  filler                pic x(157).
012900  01  PBV-Sup-Status-Area redefines PBV-Record-Area-2.
013000      03  PBV-Sup-Status-Text   pic x(20).
013100      03  filler                pic x(180).
013200*
013300  procedure        division using PB-Calling-Data,
013400                                   PBV-Record-Area,
013500                                   PBV-Compare-Hash,
013600                                   PBV-Record-Area-2.
013700*========================================================
013800*
013900  0000-PBVALID-MAIN.
014000      move    "N"           to  PB-CD-Valid-Sw
014100      move    spaces        to  PB-CD-Reply-Text
014200      if      PB-Function-Code = 01
014300              perform 1000-VALIDATE-MATERIAL
014400                 thru  1000-VALIDATE-MATERIAL-EXIT
014500      end-if
014600      if      PB-Function-Code = 02
014700              perform 2000-VALIDATE-SUPPLIER
014800                 thru  2000-VALIDATE-SUPPLIER-EXIT
014900      end-if
015000      if      PB-Function-Code = 03
015100              perform 3000-VALIDATE-EMPLOYEE
015200                 thru  3000-VALIDATE-EMPLOYEE-EXIT
015300      end-if
015400      if      PB-Function-Code = 04
015500              perform 4000-VALIDATE-BOOK
015600                 thru  4000-VALIDATE-BOOK-EXIT
015700      end-if
015800      if      PB-Function-Code = 05
015900              perform 4500-VALIDATE-BOOKVER
016000                 thru  4500-VALIDATE-BOOKVER-EXIT
016100      end-if
016200      if      PB-Function-Code = 06
016300              perform 5000-VALIDATE-USER
016400                 thru  5000-VALIDATE-USER-EXIT
016500      end-if
016600      if      PB-Function-Code = 07
016700              perform 6000-AUTHENTICATE
016800                 thru  6000-AUTHENTICATE-EXIT
016900      end-if
017000      if      PB-Function-Code = 08
017100              perform 7000-VALIDATE-USER-CREATE
017200                 thru  7000-VALIDATE-USER-CREATE-EXIT
017300      end-if
017400      if      PB-Function-Code = 09
017500              perform 8000-VALIDATE-PWD-CHANGE
017600                 thru  8000-VALIDATE-PWD-CHANGE-EXIT
017700      end-if
017800      if      PB-Function-Code = 10
017900              perform 9000-SYNC-USER-POSITION
018000                 thru  9000-SYNC-USER-POSITION-EXIT
018100      end-if
018200      if      PB-Function-Code = 11
018300              perform 2500-NORMALIZE-SUP-STATUS
018400                 thru  2500-NORMALIZE-SUP-STATUS-EXIT
018500      end-if
018600      goto    0000-PBVALID-EXIT.
018700*
018800  0000-PBVALID-EXIT.
018900      exit program.
019000*
019100* Material - name required (non-blank once trimmed of trailing
019200* spaces).  Safety stock / std price sign checked by pb000 before
019300* the call, this module only owns the free-text name rule.
019400*
019500  1000-VALIDATE-MATERIAL.
019600      if      Mat-Name (in PBV-Mat-Fields) = spaces
019700              move  "MATERIAL NAME REQUIRED" to PB-CD-Reply-Text
019800              go to 1000-VALIDATE-MATERIAL-EXIT
019900      end-if
020000      move    "Y"  to  PB-CD-Valid-Sw.
020100  1000-VALIDATE-MATERIAL-EXIT.
020200      exit.
020300*
020400* Supplier - name required, phone (if present) must scan all
020500* numeric via pbphone.  Sup-Status here is the one-byte stored
020600* code
020700* already on the record (C/T/space) - this only defaults a blank
020800* to
020900* Cooperating.  Free-text status words off a maintenance
021000* transaction
021100* are a different animal, see 2500 below, this paragraph never
021200* sees
021300* them.  Phone is optional - Sup-Phone spaces means not given, and
021400* skips the scan.
021500*
021600  2000-VALIDATE-SUPPLIER.
021700      if      Sup-Name (in PBV-Sup-Fields) = spaces
021800              move  "SUPPLIER NAME REQUIRED" to PB-CD-Reply-Text
021900              go to 2000-VALIDATE-SUPPLIER-EXIT
022000      end-if
022100      if      Sup-Phone (in PBV-Sup-Fields) not = spaces
022200              move  Sup-Phone (in PBV-Sup-Fields)
022300                    to  PB-CD-Digits
022400              call  "pbphone"  using  PB-Calling-Data
022500              if    not PB-CD-All-Numeric
022600                    go to 2000-VALIDATE-SUPPLIER-EXIT
022700              end-if
022800      end-if
022900      if      Sup-Status (in PBV-Sup-Fields) = spaces
023000              move  "C"  to  Sup-Status (in PBV-Sup-Fields)
023100      end-if
023200      move    "Y"  to  PB-CD-Valid-Sw.
023300  2000-VALIDATE-SUPPLIER-EXIT.
023400      exit.
023500*
023600* Supplier status maintenance - a maintenance transaction hands
023700* the
023800* buyer's own free-text status word in through PBV-Sup-Status-Text
023900* (the fourth linkage item), normalised here into the stored one-
024000* byte code.  Call after 2000 has already accepted the record;
024100* this
024200* paragraph only ever touches Sup-Status.
024300*
024400  2500-NORMALIZE-SUP-STATUS.
024500      move    PBV-Sup-Status-Text  to  PBV-Status-In
024600      if      PBV-Status-In = "TERMINATED"        or
024700              PBV-Status-In = "PAUSE"             or
024800              PBV-Status-In = "PAUSE COOPERATION"
024900              move  "T"  to  Sup-Status (in PBV-Sup-Fields)
025000      else
025100              move  "C"  to  Sup-Status (in PBV-Sup-Fields)
025200      end-if
025300      move    "Y"  to  PB-CD-Valid-Sw.
025400  2500-NORMALIZE-SUP-STATUS-EXIT.
025500      exit.
025600*
025700* Employee - name required, status must be A or L, hire date
025800* defaulted by pb000 to the run date when the transaction left
025900* it blank (pb000 owns the run-date default, we just check the
026000* domain of the status once it is set).
026100*
026200  3000-VALIDATE-EMPLOYEE.
026300      if      Emp-Name (in PBV-Emp-Fields) = spaces
026400              move  "EMPLOYEE NAME REQUIRED" to PB-CD-Reply-Text
026500              go to 3000-VALIDATE-EMPLOYEE-EXIT
026600      end-if
026700      if      not Emp-Active (in PBV-Emp-Fields)  and
026800              not Emp-Left   (in PBV-Emp-Fields)
026900              move  "EMPLOYEE STATUS INVALID" to PB-CD-Reply-Text
027000              go to 3000-VALIDATE-EMPLOYEE-EXIT
027100      end-if
027200      move    "Y"  to  PB-CD-Valid-Sw.
027300  3000-VALIDATE-EMPLOYEE-EXIT.
027400      exit.
027500*
027600* Book - name required only, author is optional per the spec.
027700*
027800  4000-VALIDATE-BOOK.
027900      if      Bk-Name (in PBV-Bk-Fields) = spaces
028000              move  "BOOK NAME REQUIRED" to PB-CD-Reply-Text
028100              go to 4000-VALIDATE-BOOK-EXIT
028200      end-if
028300      move    "Y"  to  PB-CD-Valid-Sw.
028400  4000-VALIDATE-BOOK-EXIT.
028500      exit.
028600*
028700* Book-Version - description, ISBN required, page count positive.
028800*
028900  4500-VALIDATE-BOOKVER.
029000      if      Bv-Desc (in PBV-Bv-Fields) = spaces
029100              move  "VERSION DESC REQUIRED" to PB-CD-Reply-Text
029200              go to 4500-VALIDATE-BOOKVER-EXIT
029300      end-if
029400      if      Bv-Isbn (in PBV-Bv-Fields) = spaces
029500              move  "ISBN REQUIRED" to PB-CD-Reply-Text
029600              go to 4500-VALIDATE-BOOKVER-EXIT
029700      end-if
029800      if      Bv-Pages (in PBV-Bv-Fields) not > zero
029900              move  "PAGE COUNT MUST BE POSITIVE" to
030000                    PB-CD-Reply-Text
030100              go to 4500-VALIDATE-BOOKVER-EXIT
030200      end-if
030300      move    "Y"  to  PB-CD-Valid-Sw.
030400  4500-VALIDATE-BOOKVER-EXIT.
030500      exit.
030600*
030700* User - username and password (hash) required.  Duplicate/reset
030800* and password-change-requires-old-hash rules are keyed decisions
030900* pb000 makes against the in-memory table before this is called;
031000* this paragraph only owns the required-field rule.
031100*
031200  5000-VALIDATE-USER.
031300      if      Usr-Name (in PBV-Usr-Fields) = spaces
031400              move  "USERNAME REQUIRED" to PB-CD-Reply-Text
031500              go to 5000-VALIDATE-USER-EXIT
031600      end-if
031700      if      Usr-Password-Hash (in PBV-Usr-Fields) = spaces
031800              move  "PASSWORD REQUIRED" to PB-CD-Reply-Text
031900              go to 5000-VALIDATE-USER-EXIT
032000      end-if
032100      move    "Y"  to  PB-CD-Valid-Sw.
032200  5000-VALIDATE-USER-EXIT.
032300      exit.
032400*
032500* Authenticate - both fields required, hash supplied by pb000
032600* already run through the same digest as the stored value, so
032700* this module never touches the algorithm, only compares bytes.
032800*
032900  6000-AUTHENTICATE.
033000      if      Usr-Name (in PBV-Usr-Fields) = spaces  or
033100              PBV-Compare-Hash = spaces
033200              move  "INVALID USERNAME OR PASSWORD" to
033300                    PB-CD-Reply-Text
033400              go to 6000-AUTHENTICATE-EXIT
033500      end-if
033600      if      PBV-Compare-Hash not =
033700                    Usr-Password-Hash (in PBV-Usr-Fields)
033800              move  "INVALID USERNAME OR PASSWORD" to
033900                    PB-CD-Reply-Text
034000              go to 6000-AUTHENTICATE-EXIT
034100      end-if
034200      move    "Y"  to  PB-CD-Valid-Sw.
034300  6000-AUTHENTICATE-EXIT.
034400      exit.
034500*
034600* User create - duplicate username on a plain create is rejected;
034700* on create-or-reset (buyer forgot they already had a login) the
034800* existing user keeps its id and the incoming password/position
034900* overwrite it instead of a reject.  Caller looks the username up
035000* in its own table first and hands back the id it found, zero
035100* meaning no duplicate.
035200*
035300  7000-VALIDATE-USER-CREATE.
035400      if      Usr-Name (in PBV-Usr-Fields) = spaces
035500              move  "USERNAME REQUIRED" to PB-CD-Reply-Text
035600              go to 7000-VALIDATE-USER-CREATE-EXIT
035700      end-if
035800      if      Usr-Password-Hash (in PBV-Usr-Fields) = spaces
035900              move  "PASSWORD REQUIRED" to PB-CD-Reply-Text
036000              go to 7000-VALIDATE-USER-CREATE-EXIT
036100      end-if
036200      if      PBV-Exist-Usr-Id  =  zero
036300              move  "Y"  to  PB-CD-Valid-Sw
036400              go to 7000-VALIDATE-USER-CREATE-EXIT
036500      end-if
036600      if      PBV-Dup-Mode-Create
036700              move  "DUPLICATE USERNAME" to PB-CD-Reply-Text
036800              go to 7000-VALIDATE-USER-CREATE-EXIT
036900      end-if
037000      move    PBV-Exist-Usr-Id  to  Usr-Id (in PBV-Usr-Fields)
037100      move    "PASSWORD AND POSITION RESET" to PB-CD-Reply-Text
037200      move    "Y"  to  PB-CD-Valid-Sw.
037300  7000-VALIDATE-USER-CREATE-EXIT.
037400      exit.
037500*
037600* Password change - old hash must match what is on file, new
037700* password must run at least six characters once trimmed.  The
037800* digest itself is worked out outside this module same as
037900* authenticate, this paragraph never sees plain text, only the
038000* length the caller measured before hashing it.
038100*
038200  8000-VALIDATE-PWD-CHANGE.
038300      if      PBV-Old-Hash-In  not =
038400              Usr-Password-Hash (in PBV-Usr-Fields)
038500              move  "OLD PASSWORD DOES NOT MATCH" to
038600                    PB-CD-Reply-Text
038700              go to 8000-VALIDATE-PWD-CHANGE-EXIT
038800      end-if
038900      if      PBV-New-Pwd-Len  <  6
039000              move  "NEW PASSWORD TOO SHORT" to PB-CD-Reply-Text
039100              go to 8000-VALIDATE-PWD-CHANGE-EXIT
039200      end-if
039300      move    PBV-New-Hash-In  to
039400              Usr-Password-Hash (in PBV-Usr-Fields)
039500      move    "Y"  to  PB-CD-Valid-Sw.
039600  8000-VALIDATE-PWD-CHANGE-EXIT.
039700      exit.
039800*
039900* Position sync - an employee maintenance update hands its new
040000* name/position in here; a user account sharing that username
040100* picks
040200* up the same position.  No error either way when none does, the
040300* caller only sets PBV-Sync-Found-Sw once it has looked.
040400*
040500  9000-SYNC-USER-POSITION.
040600      move    "Y"  to  PB-CD-Valid-Sw
040700      if      not PBV-Sync-User-Found
040800              go to 9000-SYNC-USER-POSITION-EXIT
040900      end-if
041000      if      Usr-Name (in PBV-Usr-Fields)  not =
041100              PBV-Sync-Emp-Name
041200              go to 9000-SYNC-USER-POSITION-EXIT
041300      end-if
041400      move    PBV-Sync-Emp-Position  to
041500              Usr-Position (in PBV-Usr-Fields).
041600  9000-SYNC-USER-POSITION-EXIT.
041700      exit.
041800*
