000100********************************************
000200*                                          *
000300*  Material Table - CALL Linkage Layout   *
000400*   passed from PB000 to PBRGSTR so the   *
000500*   low-stock / inventory value report    *
000600*   does not need to re-read the master   *
000700*   (was wspylwt.cob)                     *
000800********************************************
000900*
001000* 21/03/2009 mtk - Created with PB000/PBRGSTR split, occurs
001100*                  depending on so we do not print padding rows.
001200*
001300  01  PB-Material-Table.
001400      03  PBT-Mat-Count         pic 9(4)  comp.
001500      03  PBT-Mat-Entry occurs 1 to 500 times
001600                  depending on PBT-Mat-Count
001700                  indexed by PBT-Mat-Ix.
001800          05  PBT-Mat-Id        pic 9(9)      comp.
001900          05  PBT-Mat-Name      pic x(30).
002000          05  PBT-Mat-Stock-Qty pic s9(9)v99  comp-3.
002100          05  PBT-Mat-Safety    pic s9(9)v99  comp-3.
002200          05  PBT-Mat-Price     pic s9(7)v99  comp-3.
