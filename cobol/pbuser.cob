000100********************************************
000200*                                          *
000300*  Record Definition For User (login)     *
000400*   (maintenance only, no batch file -     *
000500*    passed to PBVALID on Call)            *
000600*     Uses Usr-Id as key (was wspystax.cob)
000700********************************************
000800*  File size approx 99 bytes, +4 filler grow = 103.
000900*
001000* 11/06/1987 vbc - Created.
001100* 14/09/1999 vbc - Y2K - Usr-Created-Date confirmed CCYYMMDD.
001200* 21/03/2009 jrs - Usr-Password-Hash widened 32 -> 64, the digest
001300*                  the web side sends us is hex not raw bytes.
001400*
001500  01  PB-User-Record.
001600      03  Usr-Id                pic 9(9)      comp.
001700      03  Usr-Name              pic x(20).
001800      03  Usr-Password-Hash     pic x(64).
001900      03  Usr-Position          pic x(12).
002000      03  Usr-Created-Date      pic 9(8)      comp.
002100      03  filler                pic x(04).
002200*
