000100*****************************************************
000200*                                                   *
000300*     All-Numeric Field Scan / Digit Verification  *
000400*         (was maps09 - mod 11 check digit)        *
000500*       repurposed as a plain digit scan for       *
000600*         Sup-Phone and similar numeric fields     *
000700*****************************************************
000800*
000900  identification   division.
001000*================================
001100*
001200  program-id.       pbphone.
001300  author.           V B Coen.
001400  installation.     Applewood Computers - Printing Div.
001500  date-written.     30/08/1993.
001600  date-compiled.
001700  security.         Company Confidential - Internal Use Only.
001800*
001900* Change log.
002000* ==========
002100* 30/08/1993 vbc - Created, lifted the table-search loop out of
002200*                  the old check-digit module for a plain digit
002300*                  scan - buyers wanted Sup-Phone flagged as bad
002400*                  the moment it held anything but 0-9.
002500* 14/09/1999 vbc - Y2K review - no date content, not applicable.
002600* 21/03/2009 jrs - Widened Ar1 table search to 11 positions to
002700*                  match Sup-Phone's full pic 9(11).
002800* 05/11/2018 mtk - Added PB-CD-Digits blank test, empty field was
002900*                  passing the scan as "all numeric" by default.
003000*
003100  environment      division.
003200*================================
003300  configuration    section.
003400  special-names.
003500      class Numeric-Class is "0123456789".
003600*
003700  input-output     section.
003800*
003900  data             division.
004000*================================
004100  working-storage  section.
004200*
004300  01  PBP-WS.
004400      03  PBP-Digit-Table   pic x(10)  value "0123456789".
004500      03  PBP-Digit-Tab redefines PBP-Digit-Table.
004600          05  PBP-Digit     pic x  occurs 10  indexed by PBP-X.
004700      03  PBP-Scan-Field    pic x(11).
004800      03  PBP-Scan-Tab redefines PBP-Scan-Field.
004900          05  PBP-Scan-Char pic x  occurs 11  indexed by PBP-Y.
005000      03  PBP-Bad-Count     pic 9(2)   comp.
005100      03  PBP-Reply-Group.
005200          05  PBP-Reply-Lit pic x(15) value "BAD PHONE - NN".
005300      03  PBP-Reply-Alt redefines PBP-Reply-Group.
005400          05  filler        pic x(11).
005500          05  PBP-Reply-NN  pic 9(2).
005600          05  filler        pic x(02).
005700      03  filler            pic x(04).
005800*
005900  linkage          section.
006000*
006100  copy  "pbcall.cob".
006200*
006300  procedure        division using PB-Calling-Data.
006400*=================================================
006500*
006600  0000-PBPHONE-MAIN.
006700      move    "N"              to  PB-CD-Numeric-Sw
006800      move    zero              to  PBP-Bad-Count
006900      move    PB-CD-Digits      to  PBP-Scan-Field
007000      if      PB-CD-Digits  =  spaces  or  low-values
007100              go to 0000-PBPHONE-EXIT
007200      end-if
007300      set     PBP-Y  to  1
007400      perform 1000-SCAN-ONE-CHAR thru 1000-SCAN-ONE-CHAR-EXIT
007500              varying PBP-Y from 1 by 1 until PBP-Y > 11
007600      if      PBP-Bad-Count  =  zero
007700              move  "Y"  to  PB-CD-Numeric-Sw
007800      else
007900              move  PBP-Bad-Count  to  PBP-Reply-NN
008000              move  PBP-Reply-Group  to  PB-CD-Reply-Text
008100      end-if.
008200  0000-PBPHONE-EXIT.
008300      exit program.
008400*
008500  1000-SCAN-ONE-CHAR.
008600      set     PBP-X  to  1
008700      search  PBP-Digit  at end  add  1  to  PBP-Bad-Count
008800              when  PBP-Digit (PBP-X)  =  PBP-Scan-Char (PBP-Y)
008900                    continue.
009000  1000-SCAN-ONE-CHAR-EXIT.
009100      exit.
009200*
