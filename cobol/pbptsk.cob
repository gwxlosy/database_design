000100********************************************
000200*                                          *
000300*  Record Definition For Task File        *
000400*     Uses Tsk-Id as key (was wspyswt.cob)*
000500*     Out - write order = creation order   *
000600********************************************
000700*  File size 60 bytes net, +4 filler grow = 64.
000800*
000900* 11/06/1987 vbc - Created.
001000* 04/04/1990 vbc - Tsk-Completed-Date added, was overwriting
001100*                  Tsk-Due-Date on completion before now - PB004.
001200* 14/09/1999 vbc - Y2K - both date fields confirmed CCYYMMDD.
001300* 21/03/2009 jrs - Added 88's for Tsk-Status.
001400*
001500  01  PB-Task-Record.
001600      03  Tsk-Id                pic 9(9)      comp.
001700      03  Tsk-Employee-Id       pic 9(9)      comp.
001800      03  Tsk-Book-Id           pic 9(9)      comp.
001900      03  Tsk-Print-Qty         pic 9(7)      comp.
002000      03  Tsk-Due-Date          pic 9(8)      comp.
002100      03  Tsk-Status            pic x.
002200          88  Tsk-Pending               value "P".
002300          88  Tsk-In-Progress           value "I".
002400          88  Tsk-Completed             value "C".
002500          88  Tsk-Cancelled             value "X".
002600      03  Tsk-Submitted-Date    pic 9(8)      comp.
002700      03  Tsk-Completed-Date    pic 9(8)      comp.
002800      03  filler                pic x(04).
002900*
