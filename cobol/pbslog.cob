000100********************************************
000200*                                          *
000300*  Record Definition For Stock-Log File   *
000400*   (append-only movement journal)         *
000500*     Uses Slg-Id ascending (was wspycoh.cob)
000600*     Out - extend, never rewritten         *
000700********************************************
000800*  File size approx 84 bytes, +4 filler grow = 88.
000900*
001000* 11/06/1987 vbc - Created.
001100* 30/08/1993 vbc - Slg-Operator-Id added, auditor asked who moved
001200*                  the stock, not just what moved.
001300* 21/03/2009 jrs - Added 88's for Slg-Change-Type.
001400*
001500  01  PB-Stock-Log-Record.
001600      03  Slg-Id                pic 9(9)      comp.
001700      03  Slg-Material-Id       pic 9(9)      comp.
001800      03  Slg-Delta-Qty         pic s9(9)v99  comp-3.
001900      03  Slg-Change-Type       pic x(03).
002000          88  Slg-Stock-In              value "IN ".
002100          88  Slg-Stock-Out             value "OUT".
002200          88  Slg-Adjustment            value "ADJ".
002300      03  Slg-Reference         pic x(20).
002400      03  Slg-Operator-Id       pic 9(9)      comp.
002500      03  Slg-Note              pic x(30).
002600      03  Slg-Date              pic 9(8)      comp.
002700      03  filler                pic x(04).
002800*
