000100********************************************
000200*                                          *
000300*  Transaction Audit Table - CALL Layout  *
000400*   passed from PB000 to PBAUDIT so the   *
000500*   accept/reject line for every input    *
000600*   transaction can be listed in the      *
000700*   order it was processed.               *
000800*   (was wspycoh.cob)                     *
000900********************************************
001000*
001100* 21/03/2009 mtk - Created with PB000/PBAUDIT split, occurs
001200*                  depending on so we do not print padding rows.
001300* 04/06/2012 mtk - Widened PBA-Reason to 40, "NO SUPPLIER FOR
001400*                  MATERIAL nnnnnnnnn" was truncating at 30.
001500* 09/08/2026 jrs - Widened PBA-Reason to 60, CMPT shortage reject
001600*                  now lists both materials (id/req/hand/short)
001700*                  and 40 was clipping the second one off.
001800*
001900  01  PB-Audit-Table.
002000      03  PBA-Count             pic 9(4)  comp.
002100      03  PBA-Entry occurs 1 to 2000 times
002200                  depending on PBA-Count
002300                  indexed by PBA-Ix.
002400          05  PBA-Txn-Type      pic x(04).
002500          05  PBA-Key-1         pic 9(9)      comp.
002600          05  PBA-Key-2         pic 9(9)      comp.
002700          05  PBA-Result        pic x(08).
002800              88  PBA-Accepted          value "ACCEPTED".
002900              88  PBA-Rejected          value "REJECTED".
003000          05  PBA-Reason        pic x(60).
