000100********************************************
000200*                                          *
000300*  Record Definition For Employee File    *
000400*     Uses Emp-Id as key (was wspyemp.cob)*
000500*                                          *
000600********************************************
000700*  File size 60 bytes net, +4 filler grow = 64.
000800*
000900* 11/06/1987 vbc - Created.
001000* 02/02/1988 vbc - Emp-Position widened 10->12, EDITOR truncated.
001100* 14/09/1999 vbc - Y2K - Emp-Hired-Date conf'd CCYYMMDD storage,
001200*                  was YYMMDD up to v1.02, converted on load.
001300* 21/03/2009 jrs - Added 88's for Emp-Status, tired typing A/L.
001400* 05/11/2018 mtk - Emp-Position 88's added, five job titles.
001500*
001600  01  PB-Employee-Record.
001700      03  Emp-Id                pic 9(9)      comp.
001800      03  Emp-Name              pic x(30).
001900      03  Emp-Status            pic x.
002000          88  Emp-Active                value "A".
002100          88  Emp-Left                  value "L".
002200      03  Emp-Position          pic x(12).
002300          88  Emp-Is-Admin              value "ADMIN".
002400          88  Emp-Is-Printer            value "PRINTER".
002500          88  Emp-Is-Editor             value "EDITOR".
002600          88  Emp-Is-Buyer              value "BUYER".
002700          88  Emp-Is-Warehouse          value "WAREHOUSE".
002800      03  Emp-Hired-Date        pic 9(8)      comp.
002900      03  filler                pic x(04).
003000*
