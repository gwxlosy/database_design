000100********************************************
000200*                                          *
000300*  Record Definition For Transaction File *
000400*   (batch input driving the whole run)    *
000500*     Processed in arrival order           *
000600*     (was wspyhrs.cob)                    *
000700********************************************
000800*  File size 80 bytes net, +4 filler grow = 84.
000900*  Txn-Key-1..4 / Txn-Amt / Txn-Date carry different operands
001000*  depending on Txn-Type - the five REDEFINES below just put a
001100*  meaningful name on each combination so PB000 does not have to
001200*  keep translating Txn-Key-2 into "book id" in six places.
001300*
001400* 11/06/1987 vbc - Created, generic Txn-Key-1..4 only.
001500* 04/04/1990 vbc - Added named REDEFINES per Txn-Type, generic
001600*                  names were making PB000 unreadable.
001700* 14/09/1999 vbc - Y2K - Txn-Date confirmed CCYYMMDD.
001800*
001900  01  PB-Transaction-Record.
002000      03  Txn-Type              pic x(04).
002100          88  Txn-Is-Submit-Task        value "SUBT".
002200          88  Txn-Is-Complete-Task      value "CMPT".
002300          88  Txn-Is-Receive-Purch      value "RECV".
002400          88  Txn-Is-Create-Purch       value "CRPU".
002500          88  Txn-Is-Adjust-Stock       value "ADJS".
002600      03  Txn-Key-1             pic 9(9)      comp.
002700      03  Txn-Key-2             pic 9(9)      comp.
002800      03  Txn-Key-3             pic 9(9)      comp.
002900      03  Txn-Key-4             pic 9(9)      comp.
003000      03  Txn-Amt               pic s9(9)v99  comp-3.
003100      03  Txn-Date              pic 9(8)      comp.
003200      03  filler                pic x(04).
003300*
003400* Txn-Type = SUBT : submit printing task
003500  01  PB-Txn-Submit redefines PB-Transaction-Record.
003600      03  Sub-Type              pic x(04).
003700      03  Sub-Employee-Id       pic 9(9)      comp.
003800      03  Sub-Book-Id           pic 9(9)      comp.
003900      03  filler                pic 9(9)      comp.
004000      03  filler                pic 9(9)      comp.
004100      03  Sub-Print-Qty         pic s9(9)v99  comp-3.
004200      03  Sub-Due-Date          pic 9(8)      comp.
004300      03  filler                pic x(04).
004400*
004500* Txn-Type = CMPT : complete printing task
004600  01  PB-Txn-Complete redefines PB-Transaction-Record.
004700      03  Cmp-Type              pic x(04).
004800      03  Cmp-Task-Id           pic 9(9)      comp.
004900      03  Cmp-Operator-Id       pic 9(9)      comp.
005000      03  filler                pic 9(9)      comp.
005100      03  filler                pic 9(9)      comp.
005200      03  filler                pic s9(9)v99  comp-3.
005300      03  Cmp-Complete-Date     pic 9(8)      comp.
005400      03  filler                pic x(04).
005500*
005600* Txn-Type = RECV : receive purchase / CRPU : create purchase
005700  01  PB-Txn-Purchase redefines PB-Transaction-Record.
005800      03  Prc-Type              pic x(04).
005900      03  Prc-Task-Id           pic 9(9)      comp.
006000      03  Prc-Link-Id           pic 9(9)      comp.
006100      03  Prc-Purch-Id          pic 9(9)      comp.
006200      03  filler                pic 9(9)      comp.
006300      03  Prc-Qty               pic s9(9)v99  comp-3.
006400      03  Prc-Date              pic 9(8)      comp.
006500      03  filler                pic x(04).
006600*
006700* Txn-Type = ADJS : stock adjustment
006800  01  PB-Txn-Adjust redefines PB-Transaction-Record.
006900      03  Adj-Type              pic x(04).
007000      03  Adj-Material-Id       pic 9(9)      comp.
007100      03  Adj-Operator-Id       pic 9(9)      comp.
007200      03  filler                pic 9(9)      comp.
007300      03  filler                pic 9(9)      comp.
007400      03  Adj-Delta-Qty         pic s9(9)v99  comp-3.
007500      03  Adj-Date              pic 9(8)      comp.
007600      03  filler                pic x(04).
007700*
