000100*****************************************************
000200*                                                   *
000300*     Batch Run Reporting - Low Stock Alerts &     *
000400*           Inventory Summary Sections             *
000500*   (was pyrgstr - read/generate loop shape kept,  *
000600*    driven off PB000's Material table instead)    *
000700*****************************************************
000800*
000900  identification   division.
001000*================================
001100*
001200  program-id.       pbrgstr.
001300  author.           V B Coen.
001400  installation.     Applewood Computers - Printing Div.
001500  date-written.     11/06/1987.
001600  date-compiled.
001700  security.         Company Confidential - Internal Use Only.
001800*
001900* Change log.
002000* ==========
002100* 11/06/1987 vbc - Created for the Printing Publisher batch, one
002200*                  pass of the Material table drives both the
002300*                  alert section and the summary section.
002400* 04/04/1990 vbc - Out-of-stock now a separate count from low
002500*                  stock, buyers wanted zero flagged differently.
002600* 14/09/1999 vbc - Y2K review - no date fields printed here, n/a.
002700* 21/03/2009 jrs - Split from PB000 - file already exists from
002800*                  PBAUDIT's section 1 so this always opens
002900*                  Extend.
003000* 09/08/2026 jrs - Zero safety stock now skips the alert line
003100*                  outright (floor switched off), and LEVEL now
003200*                  prints CRITICAL/WARNING, buyers were misreading
003300*                  OUT/LOW as an inventory code, not a severity.
003400*
003500  environment      division.
003600*================================
003700  configuration    section.
003800  special-names.
003900      class Numeric-Class is "0123456789".
004000*
004100  input-output     section.
004200  file-control.
004300      select  Report-File
004400              assign to  Report-Name
004500              organization  is  sequential
004600              file status   is  Report-Status.
004700*
004800  data             division.
004900*================================
005000  file             section.
005100*
005200  fd  Report-File
005300      label records are standard.
005400  01  PB-Report-Line            pic x(132).
005500  01  PBR-Report-Half-View redefines PB-Report-Line.
005600      03  PBR-RL-Left           pic x(66).
005700      03  PBR-RL-Right          pic x(66).
005800*
005900  working-storage  section.
006000*
006100  77  Prog-Name         pic x(16)  value "PBRGSTR (1.0.04)".
006200*
006300  copy  "pbnames.cob".
006400*
006500  01  PBR-WS.
006600      03  PBR-Counts.
006700          05  PBR-Low-Cnt       pic 9(4)      comp.
006800          05  PBR-Out-Cnt       pic 9(4)      comp.
006900      03  PBR-Counts-Alt redefines PBR-Counts.
007000          05  PBR-Count-Fields  pic 9(4)  comp occurs 2.
007100      03  PBR-Total-Value       pic s9(9)v99  comp-3.
007200      03  PBR-Line-Value        pic s9(9)v99  comp-3.
007300      03  filler                pic x(04).
007400*
007500  01  PBR-Alert-Heading-1.
007600      03  filler        pic x(20)  value "PRINTING PUBLISHER".
007700      03  filler        pic x(40)  value
007800              "LOW STOCK ALERTS - REPORT SECTION 2".
007900      03  filler        pic x(72)  value spaces.
008000*
008100  01  PBR-Alert-Heading-2.
008200      03  filler        pic x(09)  value "MATERIAL".
008300      03  filler        pic x(02)  value spaces.
008400      03  filler        pic x(30)  value "NAME".
008500      03  filler        pic x(02)  value spaces.
008600      03  filler        pic x(15)  value "ON HAND".
008700      03  filler        pic x(02)  value spaces.
008800      03  filler        pic x(15)  value "SAFETY LEVEL".
008900      03  filler        pic x(02)  value spaces.
009000      03  filler        pic x(08)  value "STATUS".
009100      03  filler        pic x(47)  value spaces.
009200*
009300  01  PBR-Alert-Detail.
009400      03  PBR-A-Mat-Id      pic z(8)9.
009500      03  filler            pic x(02)  value spaces.
009600      03  PBR-A-Mat-Name    pic x(30).
009700      03  filler            pic x(02)  value spaces.
009800      03  PBR-A-On-Hand     pic z(7)9.99-.
009900      03  filler            pic x(02)  value spaces.
010000      03  PBR-A-Safety      pic z(7)9.99-.
010100      03  filler            pic x(02)  value spaces.
010200      03  PBR-A-Status      pic x(08).
010300      03  filler            pic x(53)  value spaces.
010400*
010500  01  PBR-Alert-Status-Alt redefines PBR-Alert-Detail
010600                              pic x(132).
010700*
010800  01  PBR-Summary-Heading.
010900      03  filler        pic x(20)  value "PRINTING PUBLISHER".
011000      03  filler        pic x(40)  value
011100              "INVENTORY SUMMARY - REPORT SECTION 3".
011200      03  filler        pic x(72)  value spaces.
011300*
011400  01  PBR-Summary-Line.
011500      03  PBR-S-Label   pic x(34).
011600      03  PBR-S-Value   pic z(7)9.99-.
011700      03  filler        pic x(86)  value spaces.
011800*
011900  linkage          section.
012000*
012100  copy  "pbcall.cob".
012200  copy  "pbmtab.cob".
012300*
012400  procedure        division using PB-Calling-Data,
012500                                   PB-Material-Table.
012600*========================================================
012700*
012800  0000-PBRGSTR-MAIN.
012900      move    zero  to  PBR-Count-Fields (1)  PBR-Count-Fields (2)
013000      move    zero  to  PBR-Total-Value
013100      perform 1000-PRINT-ALERTS  thru  1000-PRINT-ALERTS-EXIT
013200      perform 2000-PRINT-SUMMARY thru  2000-PRINT-SUMMARY-EXIT
013300      goto    0000-PBRGSTR-EXIT.
013400*
013500  0000-PBRGSTR-EXIT.
013600      exit program.
013700*
013800* Section 2 - one line per material below its safety level,
013900* whether still positive or already at zero/negative on hand.
014000*
014100  1000-PRINT-ALERTS.
014200      open    extend  Report-File
014300      move    PBR-Alert-Heading-1  to  PB-Report-Line
014400      write   PB-Report-Line
014500      move    PBR-Alert-Heading-2  to  PB-Report-Line
014600      write   PB-Report-Line
014700      if      PBT-Mat-Count  =  zero
014800              go to 1000-PRINT-ALERTS-EXIT
014900      end-if
015000      perform 1100-CHECK-ONE-MAT thru 1100-CHECK-ONE-MAT-EXIT
015100              varying PBT-Mat-Ix from 1 by 1
015200              until   PBT-Mat-Ix > PBT-Mat-Count.
015300  1000-PRINT-ALERTS-EXIT.
015400      close   Report-File.
015500*
015600* A material carrying no safety stock (zero) is not on alert
015700* however
015800* low it runs - the floor itself is switched off, per spec.
015900*
016000  1100-CHECK-ONE-MAT.
016100      add     PBT-Mat-Stock-Qty (PBT-Mat-Ix)  *
016200              PBT-Mat-Price (PBT-Mat-Ix)      to  PBR-Total-Value
016300      if      PBT-Mat-Safety (PBT-Mat-Ix)  not  >  zero
016400              go to 1100-CHECK-ONE-MAT-EXIT
016500      end-if
016600      if      PBT-Mat-Stock-Qty (PBT-Mat-Ix)  >
016700              PBT-Mat-Safety (PBT-Mat-Ix)
016800              go to 1100-CHECK-ONE-MAT-EXIT
016900      end-if
017000      move    PBT-Mat-Id (PBT-Mat-Ix)      to  PBR-A-Mat-Id
017100      move    PBT-Mat-Name (PBT-Mat-Ix)    to  PBR-A-Mat-Name
017200      move    PBT-Mat-Stock-Qty (PBT-Mat-Ix)  to  PBR-A-On-Hand
017300      move    PBT-Mat-Safety (PBT-Mat-Ix)  to  PBR-A-Safety
017400      if      PBT-Mat-Stock-Qty (PBT-Mat-Ix)  not  >  zero
017500              move  "CRITICAL"  to  PBR-A-Status
017600              add   1  to  PBR-Out-Cnt
017700      else
017800              move  "WARNING"   to  PBR-A-Status
017900              add   1  to  PBR-Low-Cnt
018000      end-if
018100      move    PBR-Alert-Detail   to  PB-Report-Line
018200      write   PB-Report-Line.
018300  1100-CHECK-ONE-MAT-EXIT.
018400      exit.
018500*
018600* Section 3 - always the last section on this file, printed as
018700* the accumulators above stand once the whole table is scanned.
018800*
018900  2000-PRINT-SUMMARY.
019000      open    extend  Report-File
019100      move    PBR-Summary-Heading  to  PB-Report-Line
019200      write   PB-Report-Line
019300      move    "TOTAL MATERIALS"          to  PBR-S-Label
019400      move    PBT-Mat-Count              to  PBR-S-Value
019500      move    PBR-Summary-Line           to  PB-Report-Line
019600      write   PB-Report-Line
019700      move    "TOTAL INVENTORY VALUE"    to  PBR-S-Label
019800      move    PBR-Total-Value            to  PBR-S-Value
019900      move    PBR-Summary-Line           to  PB-Report-Line
020000      write   PB-Report-Line
020100      move    "LOW STOCK MATERIALS"      to  PBR-S-Label
020200      move    PBR-Low-Cnt                to  PBR-S-Value
020300      move    PBR-Summary-Line           to  PB-Report-Line
020400      write   PB-Report-Line
020500      move    "OUT OF STOCK MATERIALS"   to  PBR-S-Label
020600      move    PBR-Out-Cnt                to  PBR-S-Value
020700      move    PBR-Summary-Line           to  PB-Report-Line
020800      write   PB-Report-Line.
020900  2000-PRINT-SUMMARY-EXIT.
021000      close   Report-File.
021100*
