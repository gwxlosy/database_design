000100********************************************
000200*                                          *
000300*  Record Definition For Supp-Link File   *
000400*   (Material / Supplier price list)      *
000500*     Uses Slk-Id as key (was wspycalx.cob)
000600*   Sorted by Slk-Material-Id then price   *
000700********************************************
000800*  File size 37 bytes net, +3 filler grow = 40.
000900*
001000* 11/06/1987 vbc - Created.
001100* 30/08/1993 vbc - Slk-Preferred added, buyers wanted nominated
001200*                  supplier per material without a price re-sort.
001300*
001400  01  PB-Supp-Link-Record.
001500      03  Slk-Id                pic 9(9)      comp.
001600      03  Slk-Material-Id       pic 9(9)      comp.
001700      03  Slk-Supplier-Id       pic 9(9)      comp.
001800      03  Slk-Unit-Price        pic s9(7)v99  comp-3.
001900      03  Slk-Preferred         pic x.
002000          88  Slk-Is-Preferred          value "Y".
002100      03  filler                pic x(03).
002200*
