000100********************************************
000200*                                          *
000300*  File-Id Table For The Printing Batch   *
000400*          Run  (was wsnames.cob)         *
000500*                                          *
000600********************************************
000700*
000800* One 01-level per logical file so File-Control can ASSIGN TO the
000900* name without every program hard-coding the physical dataset.
001000*
001100* 11/06/1987 vbc - Created for PB000 first cut.
001200* 02/02/1988 vbc - Added Stock-Log-Name, missing from first list.
001300* 14/09/1999 vbc - Y2K review of copybook - dates in the files it
001400*                  names are all CCYYMMDD already, nothing to do.
001500* 21/03/2009 jrs - Added Report-Name, new pbaudit/pbrgstr split.
001600* 05/11/2018 mtk - Tidied spacing, no field changes.
001700*
001800  01  PB-File-Names.
001900      03  Employee-Name        pic x(20)  value "EMPLOYEE-FILE".
002000      03  Book-Name            pic x(20)  value "BOOK-FILE".
002100      03  Material-Name        pic x(20)  value "MATERIAL-FILE".
002200      03  Supplier-Name        pic x(20)  value "SUPPLIER-FILE".
002300      03  Supp-Link-Name    pic x(20)  value "SUPPLIER-LINK-FILE".
002400      03  Task-Name            pic x(20)  value "TASK-FILE".
002500      03  Purchase-Name        pic x(20)  value "PURCHASE-FILE".
002600      03  Stock-Log-Name       pic x(20)  value "STOCK-LOG-FILE".
002700      03  Transaction-Name  pic x(20)  value "TRANSACTION-FILE".
002800      03  Report-Name          pic x(20)  value "REPORT-FILE".
002900*
003000  01  PB-File-Status-Group.
003100      03  Employee-Status      pic xx.
003200      03  Book-Status          pic xx.
003300      03  Material-Status      pic xx.
003400      03  Supplier-Status      pic xx.
003500      03  Supp-Link-Status     pic xx.
003600      03  Task-Status-Sw       pic xx.
003700      03  Purchase-Status-Sw   pic xx.
003800      03  Stock-Log-Status     pic xx.
003900      03  Transaction-Status   pic xx.
004000      03  Report-Status        pic xx.
004100*
