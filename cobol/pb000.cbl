000100*****************************************************
000200*                                                   *
000300*     Printing Publisher - Batch Start Of Day      *
000400*   Loads masters, drives the transaction file,    *
000500*     posts stock movements, prices purchases,     *
000600*        rewrites Material-File at run end         *
000700*****************************************************
000800*
000900  identification   division.
001000*================================
001100*
001200  program-id.       pb000.
001300  author.           V B Coen.
001400  installation.     Applewood Computers - Printing Div.
001500  date-written.     11/06/1987.
001600  date-compiled.
001700  security.         Company Confidential - Internal Use Only.
001800*
001900* Change log.
002000* ==========
002100* 11/06/1987 vbc - Created for the Printing Publisher batch
002200*                  slice, taken from the payroll SOJ shape but
002300*                  driving a transaction file instead of a menu.
002400* 30/08/1993 vbc - Added Sup-Link table and the requirement
002500*                  formula, buyers were pricing purchases by hand.
002600* 14/09/1999 vbc - Y2K review - all dates CCYYMMDD binary, run
002700*                  date taken from Accept From Date, no windowing.
002800* 21/03/2009 mtk - Added PBValid call at master load so a bad
002900*                  master record drops out of the table instead
003000*                  of blowing up a transaction later in the run.
003100* 04/06/2012 mtk - Stock-Log-File now opened Extend - added the
003200*                  next-log-id scan so ids stay unique run to run.
003300* 19/02/2015 mtk - Supplier-Link table now trusted pre-sorted by
003400*                  Material-Id then price, selection logic reads
003500*                  the table in file order instead of re-sorting.
003600* 17/06/2022 mtk - Wired Pbdate call into Submit-Task for the due
003700*                  date not-in-the-past check.
003800* 08/03/2019 jrs - Split report printing out to PBAUDIT/PBRGSTR,
003900*                  PB000 only builds the tables now, does not
004000*                  touch Report-File directly.
004100* 22/11/2021 jrs - Reject bad requirement lines (zero-qty) rather
004200*                  than post a zero movement, matches the no-op
004300*                  rule agreed with stores.
004400* 09/08/2026 jrs - QA pass: Book loader now calls Pbvalid like the
004500*                  other three masters instead of its own inline
004600*                  name check.  Cmpt now honours a supplied
004700*                  operator
004800*                  id (defaults to the task's employee only when
004900*                  absent) and Recv looks the receiving employee
005000*                  up
005100*                  off the purchase's own task instead of
005200*                  journalling
005300*                  the task id itself.  Cmpt shortage reject now
005400*                  checks both materials and names each one short
005500*                  with its required/on-hand/shortage qty.
005600* 09/08/2026 jrs - QA pass: 4400's "no supplier" reject was naming
005700* a
005800*                  stale material id, Id-Numeric was never loaded
005900*                  before the string.  4700-Commit-Purchase was
006000*                  forcing Mat-Loop back to 01 before re-running
006100*                  4400, so the material-2 (ink) commit re-priced
006200*                  material 1 and wrote a second paper purchase
006300*                  instead of an ink one - dropped the forced
006400*                  move,
006500*                  4700 now re-runs 4400 for whichever material
006600*                  its
006700*                  caller already set.
006800*
006900  environment      division.
007000*================================
007100  configuration    section.
007200  special-names.
007300      class Numeric-Class is "0123456789".
007400*
007500  input-output     section.
007600  file-control.
007700      select  Employee-File
007800              assign to  Employee-Name
007900              organization  is  sequential
008000              file status   is  Employee-Status.
008100      select  Book-File
008200              assign to  Book-Name
008300              organization  is  sequential
008400              file status   is  Book-Status.
008500      select  Material-File
008600              assign to  Material-Name
008700              organization  is  sequential
008800              file status   is  Material-Status.
008900      select  Supplier-File
009000              assign to  Supplier-Name
009100              organization  is  sequential
009200              file status   is  Supplier-Status.
009300      select  Supplier-Link-File
009400              assign to  Supp-Link-Name
009500              organization  is  sequential
009600              file status   is  Supp-Link-Status.
009700      select  Task-File
009800              assign to  Task-Name
009900              organization  is  sequential
010000              file status   is  Task-Status-Sw.
010100      select  Purchase-File
010200              assign to  Purchase-Name
010300              organization  is  sequential
010400              file status   is  Purchase-Status-Sw.
010500      select  Stock-Log-File
010600              assign to  Stock-Log-Name
010700              organization  is  sequential
010800              file status   is  Stock-Log-Status.
010900      select  Transaction-File
011000              assign to  Transaction-Name
011100              organization  is  sequential
011200              file status   is  Transaction-Status.
011300*
011400  data             division.
011500*================================
011600  file             section.
011700*
011800  fd  Employee-File
011900      label records are standard.
012000  copy  "pbemp.cob".
012100*
012200  fd  Book-File
012300      label records are standard.
012400  copy  "pbbook.cob".
012500*
012600  fd  Material-File
012700      label records are standard.
012800  copy  "pbmat.cob".
012900*
013000  fd  Supplier-File
013100      label records are standard.
013200  copy  "pbsupp.cob".
013300*
013400  fd  Supplier-Link-File
013500      label records are standard.
013600  copy  "pbslnk.cob".
013700*
013800  fd  Task-File
013900      label records are standard.
014000  copy  "pbptsk.cob".
014100*
014200  fd  Purchase-File
014300      label records are standard.
014400  copy  "pbpurc.cob".
014500*
014600  fd  Stock-Log-File
014700      label records are standard.
014800  copy  "pbslog.cob".
014900*
015000  fd  Transaction-File
015100      label records are standard.
015200  copy  "pbtran.cob".
015300*
015400  working-storage  section.
015500*
015600  77  Prog-Name         pic x(15)  value "PB000 (1.0.05)".
015700*
015800  copy  "pbnames.cob".
015900  copy  "pbparm.cob".
016000*
016100  01  PB0-WS.
016200      03  PB0-Eof-Sw            pic x     value "N".
016300          88  PB0-End-Of-Txns           value "Y".
016400      03  PB0-Sub-Ok-Sw         pic x.
016500          88  PB0-Sub-Is-Ok             value "Y".
016600      03  PB0-Shortage-Sw       pic x.
016700          88  PB0-Has-Shortage          value "Y".
016800      03  PB0-Found-Sw          pic x.
016900          88  PB0-Was-Found             value "Y".
017000      03  PB0-Emp-Ok-Sw         pic x.
017100          88  PB0-Emp-Is-Ok             value "Y".
017200      03  PB0-Reason-Text       pic x(60).
017300      03  PB0-Reason-Alt redefines PB0-Reason-Text.
017400          05  PB0-Reason-First  pic x(30).
017500          05  PB0-Reason-Second pic x(30).
017600      03  PB0-Req-Paper         pic s9(9)v99  comp-3.
017700      03  PB0-Req-Ink           pic s9(9)v99  comp-3.
017800      03  PB0-Chosen-Price      pic s9(7)v99  comp-3.
017900      03  PB0-Chosen-Link       pic 9(9)      comp.
018000      03  PB0-Save-Task-Id      pic 9(9)      comp.
018100      03  PB0-Save-Emp-Id       pic 9(9)      comp.
018200      03  PB0-Save-Book-Id      pic 9(9)      comp.
018300      03  PB0-Save-Qty          pic s9(9)v99  comp-3.
018400      03  PB0-Save-Due          pic 9(8)      comp.
018500      03  PB0-Mat-Loop          pic 9(2)      comp.
018600      03  PB0-This-Mat-Id       pic 9(9)      comp.
018700      03  PB0-This-Req-Qty      pic s9(9)v99  comp-3.
018800      03  PB0-Sub-Reject-Text   pic x(40).
018900      03  PB0-Edit-Req          pic 9(4).99.
019000      03  PB0-Edit-Hand         pic 9(4).99.
019100      03  PB0-Edit-Short        pic 9(4).99.
019200      03  PB0-Short-Seg-1       pic x(26).
019300      03  PB0-Short-Seg-2       pic x(26).
019400      03  filler                pic x(04).
019500*
019600  01  PB0-Id-Text-Group.
019700      03  PB0-Id-Text           pic x(9).
019800  01  PB0-Id-Numeric redefines PB0-Id-Text-Group
019900                                pic 9(9).
020000*
020100  01  WS-Employee-Table.
020200      03  WS-Emp-Count          pic 9(4)  comp.
020300      03  WS-Emp-Entry occurs 1 to 500 times
020400                  depending on WS-Emp-Count
020500                  ascending key WS-Emp-Id-K
020600                  indexed by Emp-Ix.
020700          05  WS-Emp-Id-K       pic 9(9)  comp.
020800          05  WS-Emp-Name-K     pic x(30).
020900          05  WS-Emp-Status-K   pic x.
021000          05  WS-Emp-Posn-K     pic x(12).
021100          05  WS-Emp-Hired-K    pic 9(8)  comp.
021200          05  filler            pic x(01).
021300*
021400  01  WS-Book-Table.
021500      03  WS-Book-Count         pic 9(4)  comp.
021600      03  WS-Book-Entry occurs 1 to 500 times
021700                  depending on WS-Book-Count
021800                  ascending key WS-Book-Id-K
021900                  indexed by Book-Ix.
022000          05  WS-Book-Id-K      pic 9(9)  comp.
022100          05  WS-Book-Name-K    pic x(40).
022200          05  WS-Book-Auth-K    pic x(30).
022300          05  filler            pic x(01).
022400*
022500  01  WS-Material-Table.
022600      03  WS-Mat-Count          pic 9(4)  comp.
022700      03  WS-Mat-Entry occurs 1 to 500 times
022800                  depending on WS-Mat-Count
022900                  ascending key WS-Mat-Id-K
023000                  indexed by Mat-Ix.
023100          05  WS-Mat-Id-K       pic 9(9)      comp.
023200          05  WS-Mat-Name-K     pic x(30).
023300          05  WS-Mat-Uom-K      pic x(08).
023400          05  WS-Mat-Stock-K    pic s9(9)v99  comp-3.
023500          05  WS-Mat-Safety-K   pic s9(9)v99  comp-3.
023600          05  WS-Mat-Price-K    pic s9(7)v99  comp-3.
023700          05  filler            pic x(01).
023800*
023900  01  WS-Supplier-Table.
024000      03  WS-Sup-Count          pic 9(4)  comp.
024100      03  WS-Sup-Entry occurs 1 to 500 times
024200                  depending on WS-Sup-Count
024300                  ascending key WS-Sup-Id-K
024400                  indexed by Sup-Ix.
024500          05  WS-Sup-Id-K       pic 9(9)  comp.
024600          05  WS-Sup-Name-K     pic x(30).
024700          05  WS-Sup-Status-K   pic x.
024800          05  filler            pic x(01).
024900*
025000  01  WS-Link-Table.
025100      03  WS-Link-Count         pic 9(4)  comp.
025200      03  WS-Link-Entry occurs 1 to 4000 times
025300                  depending on WS-Link-Count
025400                  indexed by Link-Ix.
025500          05  WS-Link-Id-K      pic 9(9)      comp.
025600          05  WS-Link-Mat-K     pic 9(9)      comp.
025700          05  WS-Link-Sup-K     pic 9(9)      comp.
025800          05  WS-Link-Price-K   pic s9(7)v99  comp-3.
025900          05  WS-Link-Pref-K    pic x.
026000          05  filler            pic x(01).
026100*
026200  01  WS-Task-Table.
026300      03  WS-Task-Count         pic 9(4)  comp.
026400      03  WS-Task-Entry occurs 1 to 2000 times
026500                  depending on WS-Task-Count
026600                  ascending key WS-Task-Id-K
026700                  indexed by Task-Ix.
026800          05  WS-Task-Id-K      pic 9(9)  comp.
026900          05  WS-Task-Emp-K     pic 9(9)  comp.
027000          05  WS-Task-Book-K    pic 9(9)      comp.
027100          05  WS-Task-Qty-K     pic s9(9)v99  comp-3.
027200          05  WS-Task-Due-K     pic 9(8)      comp.
027300          05  WS-Task-Stat-K    pic x.
027400          05  WS-Task-Subm-K    pic 9(8)      comp.
027500          05  WS-Task-Comp-K    pic 9(8)      comp.
027600          05  filler            pic x(01).
027700*
027800  01  WS-Purchase-Table.
027900      03  WS-Purc-Count         pic 9(4)  comp.
028000      03  WS-Purc-Entry occurs 1 to 4000 times
028100                  depending on WS-Purc-Count
028200                  ascending key WS-Purc-Id-K
028300                  indexed by Purc-Ix.
028400          05  WS-Purc-Id-K      pic 9(9)      comp.
028500          05  WS-Purc-Task-K    pic 9(9)      comp.
028600          05  WS-Purc-Link-K    pic 9(9)      comp.
028700          05  WS-Purc-Qty-K     pic s9(9)v99  comp-3.
028800          05  WS-Purc-Cost-K    pic s9(9)v99  comp-3.
028900          05  WS-Purc-Stat-K    pic x.
029000          05  WS-Purc-Recv-K    pic 9(8)      comp.
029100          05  WS-Purc-Crea-K    pic 9(8)      comp.
029200          05  filler            pic x(01).
029300*
029400  copy  "pbatab.cob".
029500*
029600  01  WS-Accept-Date.
029700      03  WS-Accept-CCYY        pic 9(4).
029800      03  WS-Accept-MM          pic 9(2).
029900      03  WS-Accept-DD          pic 9(2).
030000  01  WS-Accept-Date-Num redefines WS-Accept-Date
030100                                pic 9(8).
030200*
030300  procedure        division.
030400*=================================================
030500*
030600  0000-PB000-MAIN.
030700      perform 1000-INITIALISE    thru  1000-INITIALISE-EXIT
030800      perform 2000-LOAD-MASTERS  thru  2900-LOAD-EXIT
030900      perform 3000-PROCESS-TXNS  thru  3000-PROCESS-TXNS-EXIT
031000      perform 8000-END-OF-RUN    thru  8000-END-OF-RUN-EXIT
031100      perform 9000-REWRITE-MATERIAL
031200         thru  9000-REWRITE-MATERIAL-EXIT
031300      goto    0000-PB000-EXIT.
031400*
031500  0000-PB000-EXIT.
031600      stop    run.
031700*
031800* Get the run date and work out where Log-Id numbering must
031900* continue from - Stock-Log-File is opened Extend later so ids
032000* must not collide with what a prior run already appended.
032100*
032200  1000-INITIALISE.
032300      accept    WS-Accept-Date  from  date  YYYYMMDD
032400      move      WS-Accept-Date-Num  to  Prm-Run-Date
032500      move      1               to  Prm-Next-Task-Id
032600      move      1               to  Prm-Next-Purch-Id
032700      move      zero            to  Prm-Totals
032800      move      zero            to  PBA-Count
032900      perform 1500-NEXT-LOG-ID   thru  1500-NEXT-LOG-ID-EXIT.
033000  1000-INITIALISE-EXIT.
033100      exit.
033200*
033300  1500-NEXT-LOG-ID.
033400      move    1  to  Prm-Next-Log-Id
033500      open    input  Stock-Log-File
033600      if      Stock-Log-Status  not =  "00"
033700              go to 1500-NEXT-LOG-ID-EXIT
033800      end-if
033900      perform  1550-READ-ONE-LOG  thru  1550-READ-ONE-LOG-EXIT
034000              until  PB0-End-Of-Txns
034100      close   Stock-Log-File
034200      move    "N"  to  PB0-Eof-Sw.
034300  1500-NEXT-LOG-ID-EXIT.
034400      exit.
034500*
034600  1550-READ-ONE-LOG.
034700      read    Stock-Log-File  next record
034800              at end
034900                      move  "Y"  to  PB0-Eof-Sw
035000                      go to 1550-READ-ONE-LOG-EXIT
035100      end-read
035200      compute Prm-Next-Log-Id  =  Slg-Id  +  1.
035300  1550-READ-ONE-LOG-EXIT.
035400      exit.
035500*
035600* ------------------------------------------------------------
035700* Master file loads.  Each candidate is offered to Pbvalid and
035800* only kept in the working table if it comes back valid - a bad
035900* master then reads as "not found" to any transaction later in
036000* the run, same as the old Payroll table loads used to do.
036100* ------------------------------------------------------------
036200*
036300  2000-LOAD-MASTERS.
036400      perform 2100-LOAD-EMPLOYEES thru 2100-LOAD-EMPLOYEES-EXIT
036500      perform 2200-LOAD-BOOKS     thru 2200-LOAD-BOOKS-EXIT
036600      perform 2300-LOAD-MATERIALS thru 2300-LOAD-MATERIALS-EXIT
036700      perform 2400-LOAD-SUPPLIERS thru 2400-LOAD-SUPPLIERS-EXIT
036800      perform 2500-LOAD-LINKS     thru 2500-LOAD-LINKS-EXIT.
036900  2900-LOAD-EXIT.
037000      exit.
037100*
037200  2100-LOAD-EMPLOYEES.
037300      move    zero  to  WS-Emp-Count
037400      move    "N"   to  PB0-Eof-Sw
037500      open    input  Employee-File
037600      if      Employee-Status  not =  "00"
037700              go to 2100-LOAD-EMPLOYEES-EXIT
037800      end-if
037900      perform  2110-LOAD-ONE-EMP thru 2110-LOAD-ONE-EMP-EXIT
038000              until  PB0-End-Of-Txns
038100      close   Employee-File.
038200  2100-LOAD-EMPLOYEES-EXIT.
038300      exit.
038400*
038500  2110-LOAD-ONE-EMP.
038600      read    Employee-File  next record
038700              at end
038800                      move "Y" to PB0-Eof-Sw
038900                      go to 2110-LOAD-ONE-EMP-EXIT
039000      end-read
039100      move    03  to  PB-Function-Code
039200      call    "pbvalid"  using  PB-Calling-Data,
039300                                 PB-Employee-Record,
039400                                 spaces
039500      if      not PB-CD-Is-Valid
039600              go to 2110-LOAD-ONE-EMP-EXIT
039700      end-if
039800      add     1  to  WS-Emp-Count
039900      move    Emp-Id       to  WS-Emp-Id-K (WS-Emp-Count)
040000      move    Emp-Name     to  WS-Emp-Name-K (WS-Emp-Count)
040100      move    Emp-Status   to  WS-Emp-Status-K (WS-Emp-Count)
040200      move    Emp-Position to  WS-Emp-Posn-K (WS-Emp-Count)
040300      move    Emp-Hired-Date to WS-Emp-Hired-K (WS-Emp-Count).
040400  2110-LOAD-ONE-EMP-EXIT.
040500      exit.
040600*
040700  2200-LOAD-BOOKS.
040800      move    zero  to  WS-Book-Count
040900      move    "N"   to  PB0-Eof-Sw
041000      open    input  Book-File
041100      if      Book-Status  not =  "00"
041200              go to 2200-LOAD-BOOKS-EXIT
041300      end-if
041400      perform  2210-LOAD-ONE-BOOK thru 2210-LOAD-ONE-BOOK-EXIT
041500              until  PB0-End-Of-Txns
041600      close   Book-File.
041700  2200-LOAD-BOOKS-EXIT.
041800      exit.
041900*
042000  2210-LOAD-ONE-BOOK.
042100      read    Book-File  next record
042200              at end
042300                      move "Y" to PB0-Eof-Sw
042400                      go to 2210-LOAD-ONE-BOOK-EXIT
042500      end-read
042600      move    04  to  PB-Function-Code
042700      call    "pbvalid"  using  PB-Calling-Data,
042800                                 PB-Book-Record,
042900                                 spaces
043000      if      not PB-CD-Is-Valid
043100              go to 2210-LOAD-ONE-BOOK-EXIT
043200      end-if
043300      add     1  to  WS-Book-Count
043400      move    Bk-Id      to  WS-Book-Id-K (WS-Book-Count)
043500      move    Bk-Name    to  WS-Book-Name-K (WS-Book-Count)
043600      move    Bk-Author  to  WS-Book-Auth-K (WS-Book-Count).
043700  2210-LOAD-ONE-BOOK-EXIT.
043800      exit.
043900*
044000  2300-LOAD-MATERIALS.
044100      move    zero  to  WS-Mat-Count
044200      move    "N"   to  PB0-Eof-Sw
044300      open    input  Material-File
044400      if      Material-Status  not =  "00"
044500              go to 2300-LOAD-MATERIALS-EXIT
044600      end-if
044700      perform  2310-LOAD-ONE-MAT thru 2310-LOAD-ONE-MAT-EXIT
044800              until  PB0-End-Of-Txns
044900      close   Material-File.
045000  2300-LOAD-MATERIALS-EXIT.
045100      exit.
045200*
045300  2310-LOAD-ONE-MAT.
045400      read    Material-File  next record
045500              at end
045600                      move "Y" to PB0-Eof-Sw
045700                      go to 2310-LOAD-ONE-MAT-EXIT
045800      end-read
045900      move    01  to  PB-Function-Code
046000      call    "pbvalid"  using  PB-Calling-Data,
046100                                 PB-Material-Record,
046200                                 spaces
046300      if      not PB-CD-Is-Valid
046400              go to 2310-LOAD-ONE-MAT-EXIT
046500      end-if
046600      add     1  to  WS-Mat-Count
046700      move    Mat-Id          to  WS-Mat-Id-K (WS-Mat-Count)
046800      move    Mat-Name        to  WS-Mat-Name-K (WS-Mat-Count)
046900      move    Mat-UOM         to  WS-Mat-Uom-K (WS-Mat-Count)
047000      move    Mat-Stock-Qty   to  WS-Mat-Stock-K (WS-Mat-Count)
047100      move    Mat-Safety-Stock to WS-Mat-Safety-K (WS-Mat-Count)
047200      move    Mat-Std-Price   to  WS-Mat-Price-K (WS-Mat-Count).
047300  2310-LOAD-ONE-MAT-EXIT.
047400      exit.
047500*
047600  2400-LOAD-SUPPLIERS.
047700      move    zero  to  WS-Sup-Count
047800      move    "N"   to  PB0-Eof-Sw
047900      open    input  Supplier-File
048000      if      Supplier-Status  not =  "00"
048100              go to 2400-LOAD-SUPPLIERS-EXIT
048200      end-if
048300      perform  2410-LOAD-ONE-SUP thru 2410-LOAD-ONE-SUP-EXIT
048400              until  PB0-End-Of-Txns
048500      close   Supplier-File.
048600  2400-LOAD-SUPPLIERS-EXIT.
048700      exit.
048800*
048900  2410-LOAD-ONE-SUP.
049000      read    Supplier-File  next record
049100              at end
049200                      move "Y" to PB0-Eof-Sw
049300                      go to 2410-LOAD-ONE-SUP-EXIT
049400      end-read
049500      move    02  to  PB-Function-Code
049600      call    "pbvalid"  using  PB-Calling-Data,
049700                                 PB-Supplier-Record,
049800                                 spaces
049900      if      not PB-CD-Is-Valid
050000              go to 2410-LOAD-ONE-SUP-EXIT
050100      end-if
050200      add     1  to  WS-Sup-Count
050300      move    Sup-Id       to  WS-Sup-Id-K (WS-Sup-Count)
050400      move    Sup-Name     to  WS-Sup-Name-K (WS-Sup-Count)
050500      move    Sup-Status   to  WS-Sup-Status-K (WS-Sup-Count).
050600  2410-LOAD-ONE-SUP-EXIT.
050700      exit.
050800*
050900* Supplier-Link-File is already sorted Material-Id / price so it
051000* is loaded straight into the table in file order - 4400 relies
051100* on that order to pick the lowest priced qualifying link.
051200*
051300  2500-LOAD-LINKS.
051400      move    zero  to  WS-Link-Count
051500      move    "N"   to  PB0-Eof-Sw
051600      open    input  Supplier-Link-File
051700      if      Supp-Link-Status  not =  "00"
051800              go to 2500-LOAD-LINKS-EXIT
051900      end-if
052000      perform  2510-LOAD-ONE-LINK thru 2510-LOAD-ONE-LINK-EXIT
052100              until  PB0-End-Of-Txns
052200      close   Supplier-Link-File.
052300  2500-LOAD-LINKS-EXIT.
052400      exit.
052500*
052600  2510-LOAD-ONE-LINK.
052700      read    Supplier-Link-File  next record
052800              at end
052900                      move "Y" to PB0-Eof-Sw
053000                      go to 2510-LOAD-ONE-LINK-EXIT
053100      end-read
053200      add     1  to  WS-Link-Count
053300      move    Slk-Id             to  WS-Link-Id-K (WS-Link-Count)
053400      move    Slk-Material-Id    to  WS-Link-Mat-K (WS-Link-Count)
053500      move    Slk-Supplier-Id    to  WS-Link-Sup-K (WS-Link-Count)
053600      move    Slk-Unit-Price   to  WS-Link-Price-K (WS-Link-Count)
053700      move    Slk-Preferred    to  WS-Link-Pref-K (WS-Link-Count).
053800  2510-LOAD-ONE-LINK-EXIT.
053900      exit.
054000*
054100* ------------------------------------------------------------
054200* Transaction file loop - one pass, dispatched by Txn-Type.
054300* ------------------------------------------------------------
054400*
054500  3000-PROCESS-TXNS.
054600      move    "N"  to  PB0-Eof-Sw
054700      open    input  Transaction-File
054800      if      Transaction-Status  not =  "00"
054900              go to 3000-PROCESS-TXNS-EXIT
055000      end-if
055100      perform  3100-READ-TXN  thru  3100-READ-TXN-EXIT
055200              until  PB0-End-Of-Txns
055300      close   Transaction-File.
055400  3000-PROCESS-TXNS-EXIT.
055500      exit.
055600*
055700  3100-READ-TXN.
055800      read    Transaction-File  next record
055900              at end
056000                      move "Y" to PB0-Eof-Sw
056100                      go to 3100-READ-TXN-EXIT
056200      end-read
056300      if      Txn-Is-Submit-Task
056400              perform 4000-SUBMIT-TASK
056500                 thru  4000-SUBMIT-TASK-EXIT
056600      end-if
056700      if      Txn-Is-Complete-Task
056800              perform 5000-COMPLETE-TASK
056900                 thru  5000-COMPLETE-TASK-EXIT
057000      end-if
057100      if      Txn-Is-Receive-Purch
057200              perform 7500-RECEIVE-PURCHASE
057300                 thru  7500-RECEIVE-PURCHASE-EXIT
057400      end-if
057500      if      Txn-Is-Create-Purch
057600              perform 7000-CREATE-PURCHASE
057700                 thru  7000-CREATE-PURCHASE-EXIT
057800      end-if
057900      if      Txn-Is-Adjust-Stock
058000              perform 6000-POST-ADJUSTMENT
058100                 thru  6000-POST-ADJUSTMENT-EXIT
058200      end-if.
058300  3100-READ-TXN-EXIT.
058400      exit.
058500*
058600* ------------------------------------------------------------
058700* Unit 1 - Submit-Task.  All or nothing: if any required
058800* material has no qualifying supplier the task and any purchase
058900* lines already worked out for it are thrown away.
059000* ------------------------------------------------------------
059100*
059200  4000-SUBMIT-TASK.
059300      move    Sub-Employee-Id  to  PB0-Save-Emp-Id
059400      move    Sub-Book-Id      to  PB0-Save-Book-Id
059500      move    Sub-Print-Qty    to  PB0-Save-Qty
059600      move    Sub-Due-Date     to  PB0-Save-Due
059700      move    "Y"              to  PB0-Sub-Ok-Sw
059800      move    spaces           to  PB0-Sub-Reject-Text
059900*
060000      if      PB0-Save-Emp-Id  =  zero  or
060100              PB0-Save-Book-Id =  zero  or
060200              PB0-Save-Due     =  zero  or
060300              PB0-Save-Qty  not >  zero
060400              move  "N"  to  PB0-Sub-Ok-Sw
060500              move  "MISSING OR INVALID SUBMISSION FIELDS"
060600                    to  PB0-Sub-Reject-Text
060700              go to 4090-SUBMIT-AUDIT
060800      end-if
060900*
061000      move    02             to  PB-Function-Code
061100      move    PB0-Save-Due   to  PB-CD-Date
061200      move    Prm-Run-Date   to  PB-CD-Run-Date
061300      call    "pbdate"  using  PB-Calling-Data
061400      if      not PB-CD-Is-Valid
061500              move  "N"  to  PB0-Sub-Ok-Sw
061600              move  "DUE DATE INVALID OR IN THE PAST"
061700                    to  PB0-Sub-Reject-Text
061800              go to 4090-SUBMIT-AUDIT
061900      end-if
062000*
062100      set     Emp-Ix  to  1
062200      move    "N"  to  PB0-Emp-Ok-Sw
062300      search  all  WS-Emp-Entry
062400              at end  continue
062500              when  WS-Emp-Id-K (Emp-Ix)  =  PB0-Save-Emp-Id
062600                    if  WS-Emp-Status-K (Emp-Ix)  =  "A"
062700                        move "Y" to PB0-Emp-Ok-Sw
062800                    end-if
062900      if      not PB0-Emp-Ok-Sw
063000              move  "N"  to  PB0-Sub-Ok-Sw
063100              move  "EMPLOYEE NOT FOUND OR NOT ACTIVE"
063200                    to  PB0-Sub-Reject-Text
063300              go to 4090-SUBMIT-AUDIT
063400      end-if
063500*
063600      set     Book-Ix  to  1
063700      move    "N"  to  PB0-Found-Sw
063800      search  all  WS-Book-Entry
063900              at end  continue
064000              when  WS-Book-Id-K (Book-Ix)  =  PB0-Save-Book-Id
064100                    move "Y" to PB0-Found-Sw
064200      if      not PB0-Was-Found
064300              move  "N"  to  PB0-Sub-Ok-Sw
064400              move  "BOOK NOT FOUND"  to  PB0-Sub-Reject-Text
064500              go to 4090-SUBMIT-AUDIT
064600      end-if
064700*
064800      perform 4100-CALC-REQUIREMENTS
064900         thru 4100-CALC-REQUIREMENTS-EXIT
065000*
065100      move    01  to  PB0-Mat-Loop
065200      perform 4400-SELECT-SUPPLIER thru 4400-SELECT-SUPPLIER-EXIT
065300      if      not PB0-Sub-Is-Ok
065400              go to 4090-SUBMIT-AUDIT
065500      end-if
065600      move    Prm-Next-Task-Id  to  PB0-Save-Task-Id
065700      move    02  to  PB0-Mat-Loop
065800      perform 4400-SELECT-SUPPLIER thru 4400-SELECT-SUPPLIER-EXIT
065900      if      not PB0-Sub-Is-Ok
066000              go to 4090-SUBMIT-AUDIT
066100      end-if
066200*
066300* Both materials priced ok - now commit the task and the two
066400* purchase lines together.
066500*
066600      add     1  to  WS-Task-Count
066700      move    PB0-Save-Task-Id  to  WS-Task-Id-K (WS-Task-Count)
066800      move    PB0-Save-Emp-Id   to  WS-Task-Emp-K (WS-Task-Count)
066900      move    PB0-Save-Book-Id  to  WS-Task-Book-K (WS-Task-Count)
067000      move    PB0-Save-Qty      to  WS-Task-Qty-K (WS-Task-Count)
067100      move    PB0-Save-Due      to  WS-Task-Due-K (WS-Task-Count)
067200      move    "P"           to  WS-Task-Stat-K (WS-Task-Count)
067300      move    Prm-Run-Date  to  WS-Task-Subm-K (WS-Task-Count)
067400      move    zero          to  WS-Task-Comp-K (WS-Task-Count)
067500      add     1  to  Prm-Next-Task-Id
067600*
067700      move    01  to  PB0-Mat-Loop
067800      perform 4700-COMMIT-PURCHASE thru 4700-COMMIT-PURCHASE-EXIT
067900      move    02  to  PB0-Mat-Loop
068000      perform 4700-COMMIT-PURCHASE thru 4700-COMMIT-PURCHASE-EXIT
068100*
068200      add     1  to  Prm-Tasks-Submitted
068300      go to   4095-SUBMIT-EXIT-OK.
068400*
068500  4090-SUBMIT-AUDIT.
068600      add     1  to  Prm-Tasks-Rejected.
068700  4095-SUBMIT-EXIT-OK.
068800      add     1  to  PBA-Count
068900      move    Txn-Type  to  PBA-Txn-Type (PBA-Count)
069000      move    PB0-Save-Emp-Id  to  PBA-Key-1 (PBA-Count)
069100      move    PB0-Save-Book-Id to  PBA-Key-2 (PBA-Count)
069200      if      PB0-Sub-Is-Ok
069300              move  "ACCEPTED"  to  PBA-Result (PBA-Count)
069400              move  spaces      to  PBA-Reason (PBA-Count)
069500      else
069600              move  "REJECTED"  to  PBA-Result (PBA-Count)
069700              move  PB0-Sub-Reject-Text
069800                    to  PBA-Reason (PBA-Count)
069900      end-if.
070000  4000-SUBMIT-TASK-EXIT.
070100      exit.
070200*
070300* Requirement formula - material 1 (paper) 0.5 x qty, material 2
070400* (ink) 0.1 x qty, both carried to 2dp exactly.
070500*
070600  4100-CALC-REQUIREMENTS.
070700      compute PB0-Req-Paper  =  PB0-Save-Qty  *  0.5
070800      compute PB0-Req-Ink    =  PB0-Save-Qty  *  0.1.
070900  4100-CALC-REQUIREMENTS-EXIT.
071000      exit.
071100*
071200* Selects the material id / requirement qty for the loop
071300* position, then finds the cheapest qualifying link for it.
071400* Consider only cooperating suppliers.  A preferred link at the
071500* lowest price wins; failing that the lowest priced link wins.
071600* Relies on Supplier-Link-File already being in Material-Id then
071700* price order, so the first qualifying hit in each pass is the
071800* cheapest one.
071900*
072000  4400-SELECT-SUPPLIER.
072100      if      PB0-Mat-Loop  =  01
072200              move  1             to  PB0-This-Mat-Id
072300              move  PB0-Req-Paper to  PB0-This-Req-Qty
072400      else
072500              move  2             to  PB0-This-Mat-Id
072600              move  PB0-Req-Ink   to  PB0-This-Req-Qty
072700      end-if
072800      move    "N"  to  PB0-Found-Sw
072900      move    zero to  PB0-Chosen-Link
073000      set     Link-Ix  to  1
073100      perform 4450-SCAN-ONE-LINK  thru  4450-SCAN-ONE-LINK-EXIT
073200              varying Link-Ix from 1 by 1
073300              until   Link-Ix > WS-Link-Count
073400      if      not PB0-Was-Found
073500              move  "N"  to  PB0-Sub-Ok-Sw
073600              move  PB0-This-Mat-Id  to  PB0-Id-Numeric
073700              string  "NO SUPPLIER FOR MATERIAL "
073800                        delimited by size
073900                      PB0-Id-Text
074000                        delimited by size
074100                      into  PB0-Sub-Reject-Text
074200      end-if.
074300  4400-SELECT-SUPPLIER-EXIT.
074400      exit.
074500*
074600  4450-SCAN-ONE-LINK.
074700      if      WS-Link-Mat-K (Link-Ix)  not =  PB0-This-Mat-Id
074800              go to 4450-SCAN-ONE-LINK-EXIT
074900      end-if
075000      set     Sup-Ix  to  1
075100      move    "N"  to  PB0-Emp-Ok-Sw
075200      search  all  WS-Sup-Entry
075300              at end  continue
075400              when  WS-Sup-Id-K (Sup-Ix)  =
075500                    WS-Link-Sup-K (Link-Ix)
075600                    if  WS-Sup-Status-K (Sup-Ix)  =  "C"
075700                        move "Y" to PB0-Emp-Ok-Sw
075800                    end-if
075900      if      not PB0-Emp-Ok-Sw
076000              go to 4450-SCAN-ONE-LINK-EXIT
076100      end-if
076200      if      WS-Link-Pref-K (Link-Ix)  =  "Y"
076300              move  WS-Link-Id-K (Link-Ix)   to  PB0-Chosen-Link
076400              move  WS-Link-Price-K (Link-Ix)
076500                    to  PB0-Chosen-Price
076600              move  "Y"  to  PB0-Found-Sw
076700              set   Link-Ix  to  WS-Link-Count
076800              go to 4450-SCAN-ONE-LINK-EXIT
076900      end-if
077000      if      not PB0-Was-Found
077100              move  WS-Link-Id-K (Link-Ix)   to  PB0-Chosen-Link
077200              move  WS-Link-Price-K (Link-Ix)
077300                    to  PB0-Chosen-Price
077400              move  "Y"  to  PB0-Found-Sw
077500      end-if.
077600  4450-SCAN-ONE-LINK-EXIT.
077700      exit.
077800*
077900* Re-runs 4400 for whichever material the caller already set in
078000* PB0-Mat-Loop, to get PB0-Chosen-Link/PB0-Chosen-Price back to
078100* the
078200* material-1 pick if the material-2 pass overwrote them in between
078300* the two 4400 calls up in 4000-SUBMIT-TASK - do not force the
078400* loop
078500* flag here, the caller (4000) already set it for this material.
078600*
078700  4700-COMMIT-PURCHASE.
078800      if      PB0-Mat-Loop  =  01
078900              move  PB0-Req-Paper  to  PB0-This-Req-Qty
079000      else
079100              move  PB0-Req-Ink    to  PB0-This-Req-Qty
079200      end-if
079300      perform 4400-SELECT-SUPPLIER thru 4400-SELECT-SUPPLIER-EXIT
079400      add     1  to  WS-Purc-Count
079500      move    Prm-Next-Purch-Id  to  WS-Purc-Id-K (WS-Purc-Count)
079600      move    PB0-Save-Task-Id  to  WS-Purc-Task-K (WS-Purc-Count)
079700      move    PB0-Chosen-Link   to  WS-Purc-Link-K (WS-Purc-Count)
079800      move    PB0-This-Req-Qty   to  WS-Purc-Qty-K (WS-Purc-Count)
079900      compute WS-Purc-Cost-K (WS-Purc-Count) rounded  =
080000              PB0-This-Req-Qty  *  PB0-Chosen-Price
080100      move    "P"          to  WS-Purc-Stat-K (WS-Purc-Count)
080200      move    zero         to  WS-Purc-Recv-K (WS-Purc-Count)
080300      move    Prm-Run-Date to  WS-Purc-Crea-K (WS-Purc-Count)
080400      add     1  to  Prm-Next-Purch-Id
080500      add     1  to  Prm-Purch-Created
080600      add     WS-Purc-Cost-K (WS-Purc-Count)
080700              to  Prm-Purch-Cost-Total.
080800  4700-COMMIT-PURCHASE-EXIT.
080900      exit.
081000*
081100* ------------------------------------------------------------
081200* Unit 1 - Complete-Task.  Recompute the requirement, check
081300* stock for both materials before deducting either one.
081400* ------------------------------------------------------------
081500*
081600  5000-COMPLETE-TASK.
081700      move    Cmp-Task-Id  to  PB0-Save-Task-Id
081800      move    "N"          to  PB0-Found-Sw
081900      move    spaces       to  PB0-Reason-Text
082000      set     Task-Ix  to  1
082100      search  all  WS-Task-Entry
082200              at end  continue
082300              when  WS-Task-Id-K (Task-Ix)  =  PB0-Save-Task-Id
082400                    move "Y" to PB0-Found-Sw
082500      if      not PB0-Was-Found
082600              move  "N"  to  PB0-Sub-Ok-Sw
082700              move  "TASK NOT FOUND"  to  PB0-Reason-Text
082800              go to 5090-COMPLETE-AUDIT
082900      end-if
083000      if      WS-Task-Stat-K (Task-Ix)  =  "X"  or  "C"
083100              move  "N"  to  PB0-Sub-Ok-Sw
083200              move  "TASK CANCELLED OR ALREADY COMPLETE"
083300                    to  PB0-Reason-Text
083400              go to 5090-COMPLETE-AUDIT
083500      end-if
083600      move    Cmp-Operator-Id  to  PB0-Save-Emp-Id
083700      if      PB0-Save-Emp-Id  =  zero
083800              move  WS-Task-Emp-K (Task-Ix)  to  PB0-Save-Emp-Id
083900      end-if
084000      move    WS-Task-Qty-K (Task-Ix)  to  PB0-Save-Qty
084100      perform 4100-CALC-REQUIREMENTS
084200         thru 4100-CALC-REQUIREMENTS-EXIT
084300*
084400* Check both materials before rejecting - buyers want every short
084500* item on the one reject line, not just whichever was tested
084600* first.
084700*
084800      move    "N"  to  PB0-Shortage-Sw
084900      move    spaces  to  PB0-Short-Seg-1
085000      move    spaces  to  PB0-Short-Seg-2
085100      set     Mat-Ix  to  1
085200      search  all  WS-Mat-Entry
085300              at end  continue
085400              when  WS-Mat-Id-K (Mat-Ix)  =  1
085500                    if  WS-Mat-Stock-K (Mat-Ix)  <  PB0-Req-Paper
085600                        move  "Y"  to  PB0-Shortage-Sw
085700                        move  PB0-Req-Paper  to  PB0-Edit-Req
085800                        move  WS-Mat-Stock-K (Mat-Ix)
085900                              to  PB0-Edit-Hand
086000                        compute PB0-Edit-Short  =
086100                                PB0-Req-Paper
086200                              - WS-Mat-Stock-K (Mat-Ix)
086300                        string "M1R"  delimited by size
086400                               PB0-Edit-Req    delimited by size
086500                               "H"             delimited by size
086600                               PB0-Edit-Hand   delimited by size
086700                               "S"             delimited by size
086800                               PB0-Edit-Short  delimited by size
086900                               into  PB0-Short-Seg-1
087000                    end-if
087100      set     Mat-Ix  to  1
087200      search  all  WS-Mat-Entry
087300              at end  continue
087400              when  WS-Mat-Id-K (Mat-Ix)  =  2
087500                    if  WS-Mat-Stock-K (Mat-Ix)  <  PB0-Req-Ink
087600                        move  "Y"  to  PB0-Shortage-Sw
087700                        move  PB0-Req-Ink  to  PB0-Edit-Req
087800                        move  WS-Mat-Stock-K (Mat-Ix)
087900                              to  PB0-Edit-Hand
088000                        compute PB0-Edit-Short  =
088100                                PB0-Req-Ink
088200                              - WS-Mat-Stock-K (Mat-Ix)
088300                        string "M2R"  delimited by size
088400                               PB0-Edit-Req    delimited by size
088500                               "H"             delimited by size
088600                               PB0-Edit-Hand   delimited by size
088700                               "S"             delimited by size
088800                               PB0-Edit-Short  delimited by size
088900                               into  PB0-Short-Seg-2
089000                    end-if
089100      if      PB0-Has-Shortage
089200              move  "N"  to  PB0-Sub-Ok-Sw
089300              if    PB0-Short-Seg-1 not = spaces  and
089400                    PB0-Short-Seg-2 not = spaces
089500                    string  PB0-Short-Seg-1  delimited by size
089600                            ";"              delimited by size
089700                            PB0-Short-Seg-2  delimited by size
089800                            into  PB0-Reason-Text
089900              else
090000                    if  PB0-Short-Seg-1 not = spaces
090100                        move  PB0-Short-Seg-1  to  PB0-Reason-Text
090200                    else
090300                        move  PB0-Short-Seg-2  to  PB0-Reason-Text
090400                    end-if
090500              end-if
090600              go to 5090-COMPLETE-AUDIT
090700      end-if
090800*
090900      move    "Y"  to  PB0-Sub-Ok-Sw
091000      move    1              to  PB0-This-Mat-Id
091100      move    PB0-Req-Paper  to  PB0-This-Req-Qty
091200      move    "TASK:"        to  PB0-Reason-Text
091300      perform 6100-APPLY-ONE-LINE thru 6100-APPLY-ONE-LINE-EXIT
091400      move    2              to  PB0-This-Mat-Id
091500      move    PB0-Req-Ink    to  PB0-This-Req-Qty
091600      perform 6100-APPLY-ONE-LINE thru 6100-APPLY-ONE-LINE-EXIT
091700*
091800      move    "C"                to  WS-Task-Stat-K (Task-Ix)
091900      move    Cmp-Complete-Date  to  WS-Task-Comp-K (Task-Ix)
092000      add     1  to  Prm-Tasks-Completed.
092100*
092200  5090-COMPLETE-AUDIT.
092300      add     1  to  PBA-Count
092400      move    Txn-Type          to  PBA-Txn-Type (PBA-Count)
092500      move    PB0-Save-Task-Id  to  PBA-Key-1 (PBA-Count)
092600      move    zero              to  PBA-Key-2 (PBA-Count)
092700      if      PB0-Sub-Is-Ok
092800              move  "ACCEPTED"  to  PBA-Result (PBA-Count)
092900              move  spaces      to  PBA-Reason (PBA-Count)
093000      else
093100              move  "REJECTED"  to  PBA-Result (PBA-Count)
093200              move  PB0-Reason-Text  to  PBA-Reason (PBA-Count)
093300      end-if.
093400  5000-COMPLETE-TASK-EXIT.
093500      exit.
093600*
093700* ------------------------------------------------------------
093800* Unit 2 - stock movement, one line at a time.  Zero-qty lines
093900* are a no-op and are never posted.  Negative result rejects the
094000* whole document (here, the one line) with nothing applied.
094100* ------------------------------------------------------------
094200*
094300  6100-APPLY-ONE-LINE.
094400      if      PB0-This-Req-Qty  =  zero
094500              go to 6100-APPLY-ONE-LINE-EXIT
094600      end-if
094700      set     Mat-Ix  to  1
094800      move    "N"  to  PB0-Emp-Ok-Sw
094900      search  all  WS-Mat-Entry
095000              at end  continue
095100              when  WS-Mat-Id-K (Mat-Ix)  =  PB0-This-Mat-Id
095200                    move "Y" to PB0-Emp-Ok-Sw
095300      if      not PB0-Emp-Ok-Sw
095400              go to 6100-APPLY-ONE-LINE-EXIT
095500      end-if
095600      subtract PB0-This-Req-Qty  from  WS-Mat-Stock-K (Mat-Ix)
095700      add      1  to  Prm-Stock-Moves-Posted
095800      add      PB0-This-Req-Qty  to  Prm-Stock-Out-Qty
095900*
096000      add      1  to  Prm-Next-Log-Id
096100      move     Prm-Next-Log-Id  to  Slg-Id
096200      move     PB0-This-Mat-Id  to  Slg-Material-Id
096300      compute  Slg-Delta-Qty  =  zero  -  PB0-This-Req-Qty
096400      move     "OUT"           to  Slg-Change-Type
096500      move     PB0-Save-Task-Id to PB0-Id-Numeric
096600      string   "TASK:"  delimited by size
096700               PB0-Id-Text  delimited by size
096800               into  Slg-Reference
096900      move     PB0-Save-Emp-Id  to  Slg-Operator-Id
097000      move     "TASK COMPLETION STOCK-OUT"  to  Slg-Note
097100      move     Prm-Run-Date     to  Slg-Date
097200      open     extend  Stock-Log-File
097300      write    PB-Stock-Log-Record
097400      close    Stock-Log-File.
097500  6100-APPLY-ONE-LINE-EXIT.
097600      exit.
097700*
097800* ADJS - free-standing stock adjustment, signed delta, default
097900* change type IN for +ve delta, OUT for -ve.
098000*
098100  6000-POST-ADJUSTMENT.
098200      move    "Y"  to  PB0-Sub-Ok-Sw
098300      move    spaces  to  PB0-Reason-Text
098400      set     Mat-Ix  to  1
098500      move    "N"  to  PB0-Emp-Ok-Sw
098600      search  all  WS-Mat-Entry
098700              at end  continue
098800              when  WS-Mat-Id-K (Mat-Ix)  =  Adj-Material-Id
098900                    move "Y" to PB0-Emp-Ok-Sw
099000      if      not PB0-Emp-Ok-Sw
099100              move  "N"  to  PB0-Sub-Ok-Sw
099200              move  "MATERIAL NOT FOUND"  to  PB0-Reason-Text
099300              go to 6090-ADJUST-AUDIT
099400      end-if
099500      if      WS-Mat-Stock-K (Mat-Ix) + Adj-Delta-Qty  <  zero
099600              move  "N"  to  PB0-Sub-Ok-Sw
099700              move  "ADJUSTMENT WOULD MAKE STOCK NEGATIVE"
099800                    to  PB0-Reason-Text
099900              go to 6090-ADJUST-AUDIT
100000      end-if
100100      add     Adj-Delta-Qty  to  WS-Mat-Stock-K (Mat-Ix)
100200      add     1  to  Prm-Stock-Moves-Posted
100300      add     1  to  Prm-Next-Log-Id
100400      move    Prm-Next-Log-Id     to  Slg-Id
100500      move    Adj-Material-Id     to  Slg-Material-Id
100600      move    Adj-Delta-Qty       to  Slg-Delta-Qty
100700      if      Adj-Delta-Qty  <  zero
100800              move  "OUT"  to  Slg-Change-Type
100900      else
101000              move  "ADJ"  to  Slg-Change-Type
101100      end-if
101200      move    Adj-Material-Id     to  PB0-Id-Numeric
101300      string  "ADJ:"  delimited by size
101400              PB0-Id-Text  delimited by size
101500              into  Slg-Reference
101600      move    Adj-Operator-Id     to  Slg-Operator-Id
101700      move    "STOCK ADJUSTMENT"  to  Slg-Note
101800      move    Adj-Date            to  Slg-Date
101900      open    extend  Stock-Log-File
102000      write   PB-Stock-Log-Record
102100      close   Stock-Log-File.
102200*
102300  6090-ADJUST-AUDIT.
102400      add     1  to  PBA-Count
102500      move    Txn-Type            to  PBA-Txn-Type (PBA-Count)
102600      move    Adj-Material-Id     to  PBA-Key-1 (PBA-Count)
102700      move    zero                to  PBA-Key-2 (PBA-Count)
102800      if      PB0-Sub-Is-Ok
102900              move  "ACCEPTED"  to  PBA-Result (PBA-Count)
103000              move  spaces      to  PBA-Reason (PBA-Count)
103100      else
103200              move  "REJECTED"  to  PBA-Result (PBA-Count)
103300              move  PB0-Reason-Text  to  PBA-Reason (PBA-Count)
103400      end-if.
103500  6000-POST-ADJUSTMENT-EXIT.
103600      exit.
103700*
103800* ------------------------------------------------------------
103900* Unit 3 - Create-Purchase (CRPU).
104000* ------------------------------------------------------------
104100*
104200  7000-CREATE-PURCHASE.
104300      move    "Y"  to  PB0-Sub-Ok-Sw
104400      move    spaces  to  PB0-Reason-Text
104500      set     Task-Ix  to  1
104600      move    "N"  to  PB0-Emp-Ok-Sw
104700      search  all  WS-Task-Entry
104800              at end  continue
104900              when  WS-Task-Id-K (Task-Ix)  =  Prc-Task-Id
105000                    if  WS-Task-Stat-K (Task-Ix)  not =  "X"
105100                        move "Y" to PB0-Emp-Ok-Sw
105200                    end-if
105300      if      not PB0-Emp-Ok-Sw
105400              move  "N"  to  PB0-Sub-Ok-Sw
105500              move  "TASK NOT FOUND OR CANCELLED"
105600                    to  PB0-Reason-Text
105700              go to 7090-CREATE-AUDIT
105800      end-if
105900      set     Link-Ix  to  1
106000      move    "N"  to  PB0-Found-Sw
106100      perform 7050-FIND-LINK-BY-ID thru 7050-FIND-LINK-BY-ID-EXIT
106200              varying Link-Ix from 1 by 1
106300              until   Link-Ix > WS-Link-Count
106400      if      not PB0-Was-Found
106500              move  "N"  to  PB0-Sub-Ok-Sw
106600              move  "LINK NOT FOUND"  to  PB0-Reason-Text
106700              go to 7090-CREATE-AUDIT
106800      end-if
106900      if      Prc-Qty  not >  zero
107000              move  "N"  to  PB0-Sub-Ok-Sw
107100              move  "QUANTITY MUST BE POSITIVE"
107200                    to  PB0-Reason-Text
107300              go to 7090-CREATE-AUDIT
107400      end-if
107500*
107600      add     1  to  WS-Purc-Count
107700      move    Prm-Next-Purch-Id  to  WS-Purc-Id-K (WS-Purc-Count)
107800      move    Prc-Task-Id       to  WS-Purc-Task-K (WS-Purc-Count)
107900      move    Prc-Link-Id       to  WS-Purc-Link-K (WS-Purc-Count)
108000      move    Prc-Qty            to  WS-Purc-Qty-K (WS-Purc-Count)
108100      compute WS-Purc-Cost-K (WS-Purc-Count) rounded  =
108200              Prc-Qty  *  WS-Link-Price-K (Link-Ix)
108300      move    "P"          to  WS-Purc-Stat-K (WS-Purc-Count)
108400      move    zero         to  WS-Purc-Recv-K (WS-Purc-Count)
108500      move    Prm-Run-Date to  WS-Purc-Crea-K (WS-Purc-Count)
108600      add     1  to  Prm-Next-Purch-Id
108700      add     1  to  Prm-Purch-Created
108800      add     WS-Purc-Cost-K (WS-Purc-Count)
108900              to  Prm-Purch-Cost-Total.
109000*
109100  7090-CREATE-AUDIT.
109200      add     1  to  PBA-Count
109300      move    Txn-Type      to  PBA-Txn-Type (PBA-Count)
109400      move    Prc-Task-Id   to  PBA-Key-1 (PBA-Count)
109500      move    Prc-Link-Id   to  PBA-Key-2 (PBA-Count)
109600      if      PB0-Sub-Is-Ok
109700              move  "ACCEPTED"  to  PBA-Result (PBA-Count)
109800              move  spaces      to  PBA-Reason (PBA-Count)
109900      else
110000              move  "REJECTED"  to  PBA-Result (PBA-Count)
110100              move  PB0-Reason-Text  to  PBA-Reason (PBA-Count)
110200      end-if.
110300  7000-CREATE-PURCHASE-EXIT.
110400      exit.
110500*
110600  7050-FIND-LINK-BY-ID.
110700      if      WS-Link-Id-K (Link-Ix)  =  Prc-Link-Id
110800              move  "Y"  to  PB0-Found-Sw
110900              set   Link-Ix  to  WS-Link-Count
111000      end-if.
111100  7050-FIND-LINK-BY-ID-EXIT.
111200      exit.
111300*
111400* Journal operator on a goods receipt is the employee who owns the
111500* purchase's task, not the task id itself - looked up off the
111600* purchase's own stored task, not the input transaction, since
111700* RECV
111800* carries no operator field of its own.
111900*
112000  7550-FIND-TASK-EMP.
112100      if      WS-Task-Id-K (Task-Ix)  =  WS-Purc-Task-K (Purc-Ix)
112200              move  WS-Task-Emp-K (Task-Ix)  to  PB0-Save-Emp-Id
112300              set   Task-Ix  to  WS-Task-Count
112400      end-if.
112500  7550-FIND-TASK-EMP-EXIT.
112600      exit.
112700*
112800* Enforced before a receipt is allowed - only a pending purchase
112900* may move to received, receiving twice or receiving a cancelled
113000* purchase is rejected.  Any other status change (to ordered or
113100* to cancelled) has no batch transaction of its own in this
113200* system and is out of scope for PB000.
113300*
113400  7300-STATUS-UPDATE.
113500      move    "Y"  to  PB0-Sub-Ok-Sw
113600      if      WS-Purc-Stat-K (Purc-Ix)  =  "R"
113700              move  "N"  to  PB0-Sub-Ok-Sw
113800              move  "CANNOT RECEIVE TWICE"  to  PB0-Reason-Text
113900              go to 7300-STATUS-UPDATE-EXIT
114000      end-if
114100      if      WS-Purc-Stat-K (Purc-Ix)  =  "X"
114200              move  "N"  to  PB0-Sub-Ok-Sw
114300              move  "PURCHASE CANCELLED"  to  PB0-Reason-Text
114400              go to 7300-STATUS-UPDATE-EXIT
114500      end-if
114600      if      WS-Purc-Stat-K (Purc-Ix)  not =  "P"
114700              move  "N"  to  PB0-Sub-Ok-Sw
114800              move  "USE GOODS RECEIPT"  to  PB0-Reason-Text
114900      end-if.
115000  7300-STATUS-UPDATE-EXIT.
115100      exit.
115200*
115300* RECV - stock-in FIRST, only flip status/stamp receipt date if
115400* the movement itself succeeds.
115500*
115600  7500-RECEIVE-PURCHASE.
115700      move    "Y"  to  PB0-Sub-Ok-Sw
115800      move    spaces  to  PB0-Reason-Text
115900      set     Purc-Ix  to  1
116000      move    "N"  to  PB0-Emp-Ok-Sw
116100      search  all  WS-Purc-Entry
116200              at end  continue
116300              when  WS-Purc-Id-K (Purc-Ix)  =  Prc-Purch-Id
116400                    move "Y" to PB0-Emp-Ok-Sw
116500      if      not PB0-Emp-Ok-Sw
116600              move  "N"  to  PB0-Sub-Ok-Sw
116700              move  "PURCHASE NOT FOUND"  to  PB0-Reason-Text
116800              go to 7590-RECEIVE-AUDIT
116900      end-if
117000      perform 7300-STATUS-UPDATE thru 7300-STATUS-UPDATE-EXIT
117100      if      not PB0-Sub-Is-Ok
117200              go to 7590-RECEIVE-AUDIT
117300      end-if
117400      if      WS-Purc-Qty-K (Purc-Ix)  not >  zero
117500              move  "N"  to  PB0-Sub-Ok-Sw
117600              move  "PURCHASE QUANTITY NOT POSITIVE"
117700                    to  PB0-Reason-Text
117800              go to 7590-RECEIVE-AUDIT
117900      end-if
118000*
118100      set     Link-Ix  to  1
118200      perform 7050-FIND-LINK-BY-ID thru 7050-FIND-LINK-BY-ID-EXIT
118300              varying Link-Ix from 1 by 1
118400              until   Link-Ix > WS-Link-Count
118500      set     Mat-Ix  to  1
118600      search  all  WS-Mat-Entry
118700              at end  continue
118800              when  WS-Mat-Id-K (Mat-Ix)  =
118900                    WS-Link-Mat-K (Link-Ix)
119000                    continue
119100      move    zero  to  PB0-Save-Emp-Id
119200      set     Task-Ix  to  1
119300      perform 7550-FIND-TASK-EMP thru 7550-FIND-TASK-EMP-EXIT
119400              varying Task-Ix from 1 by 1
119500              until   Task-Ix > WS-Task-Count
119600      add     WS-Purc-Qty-K (Purc-Ix)  to  WS-Mat-Stock-K (Mat-Ix)
119700      add     1  to  Prm-Stock-Moves-Posted
119800      add     1  to  Prm-Purch-Received
119900      add     WS-Purc-Qty-K (Purc-Ix)  to  Prm-Purch-Received-Qty
120000      add     WS-Purc-Cost-K (Purc-Ix) to  Prm-Purch-Received-Val
120100*
120200      add     1  to  Prm-Next-Log-Id
120300      move    Prm-Next-Log-Id      to  Slg-Id
120400      move    WS-Link-Mat-K (Link-Ix) to Slg-Material-Id
120500      move    WS-Purc-Qty-K (Purc-Ix) to Slg-Delta-Qty
120600      move    "IN "                 to  Slg-Change-Type
120700      move    Prc-Purch-Id          to  PB0-Id-Numeric
120800      string  "PURCH:"  delimited by size
120900              PB0-Id-Text  delimited by size
121000              into  Slg-Reference
121100      move    PB0-Save-Emp-Id       to  Slg-Operator-Id
121200      move    "GOODS RECEIPT"       to  Slg-Note
121300      move    Prc-Date              to  Slg-Date
121400      open    extend  Stock-Log-File
121500      write   PB-Stock-Log-Record
121600      close   Stock-Log-File
121700*
121800      move    "R"  to  WS-Purc-Stat-K (Purc-Ix)
121900      if      Prc-Date  =  zero
122000              move  Prm-Run-Date  to  WS-Purc-Recv-K (Purc-Ix)
122100      else
122200              move  Prc-Date      to  WS-Purc-Recv-K (Purc-Ix)
122300      end-if.
122400*
122500  7590-RECEIVE-AUDIT.
122600      add     1  to  PBA-Count
122700      move    Txn-Type       to  PBA-Txn-Type (PBA-Count)
122800      move    Prc-Purch-Id   to  PBA-Key-1 (PBA-Count)
122900      move    zero           to  PBA-Key-2 (PBA-Count)
123000      if      PB0-Sub-Is-Ok
123100              move  "ACCEPTED"  to  PBA-Result (PBA-Count)
123200              move  spaces      to  PBA-Reason (PBA-Count)
123300      else
123400              move  "REJECTED"  to  PBA-Result (PBA-Count)
123500              move  PB0-Reason-Text  to  PBA-Reason (PBA-Count)
123600      end-if.
123700  7500-RECEIVE-PURCHASE-EXIT.
123800      exit.
123900*
124000* ------------------------------------------------------------
124100* End of run - build output files from the tables and hand the
124200* audit trail / material table to the report programs.
124300* ------------------------------------------------------------
124400*
124500  8000-END-OF-RUN.
124600      open     output  Task-File
124700      perform  8100-WRITE-ONE-TASK thru 8100-WRITE-ONE-TASK-EXIT
124800              varying Task-Ix from 1 by 1
124900              until   Task-Ix > WS-Task-Count
125000      close    Task-File
125100*
125200      open     output  Purchase-File
125300      perform  8200-WRITE-ONE-PURC thru 8200-WRITE-ONE-PURC-EXIT
125400              varying Purc-Ix from 1 by 1
125500              until   Purc-Ix > WS-Purc-Count
125600      close    Purchase-File
125700*
125800      move     WS-Mat-Count  to  PBT-Mat-Count
125900      perform  8300-BUILD-MAT-ROW thru 8300-BUILD-MAT-ROW-EXIT
126000              varying Mat-Ix from 1 by 1
126100              until   Mat-Ix > WS-Mat-Count
126200*
126300      move     01  to  PB-Function-Code
126400      call     "pbaudit"  using  PB-Calling-Data, PB-Audit-Table,
126500                                  PB-Run-Parameters
126600      call     "pbrgstr"  using  PB-Calling-Data,
126700                                  PB-Material-Table
126800      move     02  to  PB-Function-Code
126900      call     "pbaudit"  using  PB-Calling-Data, PB-Audit-Table,
127000                                  PB-Run-Parameters.
127100  8000-END-OF-RUN-EXIT.
127200      exit.
127300*
127400  8100-WRITE-ONE-TASK.
127500      move    WS-Task-Id-K (Task-Ix)    to  Tsk-Id
127600      move    WS-Task-Emp-K (Task-Ix)   to  Tsk-Employee-Id
127700      move    WS-Task-Book-K (Task-Ix)  to  Tsk-Book-Id
127800      move    WS-Task-Qty-K (Task-Ix)   to  Tsk-Print-Qty
127900      move    WS-Task-Due-K (Task-Ix)   to  Tsk-Due-Date
128000      move    WS-Task-Stat-K (Task-Ix)  to  Tsk-Status
128100      move    WS-Task-Subm-K (Task-Ix)  to  Tsk-Submitted-Date
128200      move    WS-Task-Comp-K (Task-Ix)  to  Tsk-Completed-Date
128300      write   PB-Task-Record.
128400  8100-WRITE-ONE-TASK-EXIT.
128500      exit.
128600*
128700  8200-WRITE-ONE-PURC.
128800      move    WS-Purc-Id-K (Purc-Ix)    to  Pur-Id
128900      move    WS-Purc-Task-K (Purc-Ix)  to  Pur-Task-Id
129000      move    WS-Purc-Link-K (Purc-Ix)  to  Pur-Link-Id
129100      move    WS-Purc-Qty-K (Purc-Ix)   to  Pur-Qty
129200      move    WS-Purc-Cost-K (Purc-Ix)  to  Pur-Total-Cost
129300      move    WS-Purc-Stat-K (Purc-Ix)  to  Pur-Status
129400      move    WS-Purc-Recv-K (Purc-Ix)  to  Pur-Receipt-Date
129500      move    WS-Purc-Crea-K (Purc-Ix)  to  Pur-Created-Date
129600      write   PB-Purchase-Record.
129700  8200-WRITE-ONE-PURC-EXIT.
129800      exit.
129900*
130000  8300-BUILD-MAT-ROW.
130100      move    WS-Mat-Id-K (Mat-Ix)      to  PBT-Mat-Id (Mat-Ix)
130200      move    WS-Mat-Name-K (Mat-Ix)    to  PBT-Mat-Name (Mat-Ix)
130300      move    WS-Mat-Stock-K (Mat-Ix)
130400              to  PBT-Mat-Stock-Qty (Mat-Ix)
130500      move    WS-Mat-Safety-K (Mat-Ix)
130600              to  PBT-Mat-Safety (Mat-Ix)
130700      move    WS-Mat-Price-K (Mat-Ix)
130800              to  PBT-Mat-Price (Mat-Ix).
130900  8300-BUILD-MAT-ROW-EXIT.
131000      exit.
131100*
131200* Material-File is rewritten from the table so the stock moves
131300* posted this run are not lost - order preserved since we never
131400* add or remove a material, only update the quantity fields.
131500*
131600  9000-REWRITE-MATERIAL.
131700      open     output  Material-File
131800      perform  9100-WRITE-ONE-MAT thru 9100-WRITE-ONE-MAT-EXIT
131900              varying Mat-Ix from 1 by 1
132000              until   Mat-Ix > WS-Mat-Count
132100      close    Material-File.
132200  9000-REWRITE-MATERIAL-EXIT.
132300      exit.
132400*
132500  9100-WRITE-ONE-MAT.
132600      move    WS-Mat-Id-K (Mat-Ix)      to  Mat-Id
132700      move    WS-Mat-Name-K (Mat-Ix)    to  Mat-Name
132800      move    WS-Mat-Uom-K (Mat-Ix)     to  Mat-UOM
132900      move    WS-Mat-Stock-K (Mat-Ix)   to  Mat-Stock-Qty
133000      move    WS-Mat-Safety-K (Mat-Ix)  to  Mat-Safety-Stock
133100      move    WS-Mat-Price-K (Mat-Ix)   to  Mat-Std-Price
133200      write   PB-Material-Record.
133300  9100-WRITE-ONE-MAT-EXIT.
133400      exit.
133500*
