000100********************************************
000200*                                          *
000300*  Record Definition For Material File    *
000400*     Uses Mat-Id as key (was wspylwt.cob)*
000500*       In/Out - rewritten at End of Run  *
000600********************************************
000700*  File size approx 76 bytes, +4 filler grow = 80.
000800*
000900* 11/06/1987 vbc - Created.
001000* 02/02/1988 vbc - Mat-Safety-Stock added, buyers wanted re-order
001100*                  point on file rather than in their heads.
001200* 30/08/1993 vbc - Mat-Std-Price changed from 9(5)v99 to 9(7)v99,
001300*                  imported card stock priced 3 figures a unit.
001400* 14/09/1999 vbc - Y2K review - no date fields in record, n/a.
001500*
001600  01  PB-Material-Record.
001700      03  Mat-Id                pic 9(9)      comp.
001800      03  Mat-Name              pic x(30).
001900      03  Mat-UOM               pic x(08).
002000      03  Mat-Stock-Qty         pic s9(9)v99  comp-3.
002100      03  Mat-Safety-Stock      pic s9(9)v99  comp-3.
002200      03  Mat-Std-Price         pic s9(7)v99  comp-3.
002300      03  filler                pic x(04).
002400*
