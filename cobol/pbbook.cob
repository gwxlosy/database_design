000100********************************************
000200*                                          *
000300*  Record Definition For Book File        *
000400*     Uses Bk-Id as key (was wspyded.cob) *
000500*                                          *
000600********************************************
000700*  File size 79 bytes net, +3 filler grow = 82.
000800*
000900* 11/06/1987 vbc - Created.
001000* 30/08/1993 vbc - Bk-Author widened 24 -> 30, translated titles
001100*                  carry two co-authors and were truncating.
001200* 14/09/1999 vbc - Y2K review - no date fields in record, n/a.
001300*
001400  01  PB-Book-Record.
001500      03  Bk-Id                 pic 9(9)      comp.
001600      03  Bk-Name               pic x(40).
001700      03  Bk-Author             pic x(30).
001800      03  filler                pic x(03).
001900*
